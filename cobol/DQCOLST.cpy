000100******************************************************************
000200*  DQCOLST   --  COLUMN STATISTICS RECORD                        *
000300*                                                                *
000400*  ANALYZER OUTPUT, ONE ENTRY PER SHEET COLUMN (MAX 20).  BUILT  *
000500*  BY DQM01B (CALLED FROM DQM01A PARAGRAPH 330-ANALYZE-ONE-      *
000600*  COLUMN) AND CONSUMED BY DQM01A'S REPORT-WRITER PARAGRAPHS     *
000700*  (420-WRITE-COLUMN-ANALYSIS, 440-WRITE-DATA-QUALITY).          *
000800*                                                                *
000900*  NUMERIC ACCUMULATORS ARE CARRIED COMP-3 THE SAME WAY THIS     *
001000*  SHOP CARRIES CUSTOMER-BALANCE ACCUMULATORS (SEE DQM01B        *
001100*  100-CALC-NUMERIC-STATS); PLAIN COUNTS ARE CARRIED COMP.       *
001200*                                                                *
001300*  USED TWO WAYS, THE SAME AS DQCOLWK - COPYed DIRECTLY AT THE   *
001400*  01 LEVEL IN DQM01B LINKAGE, AND COPYed WITH REPLACING TO      *
001500*  BUILD A 20-ENTRY TABLE IN DQM01A (WS-STATS-TABLE).            *
001600*                                                                *
001700*  MAINTENANCE                                                   *
001800*     1987-02-16  RHM  ORIGINAL ENTRY - COUNT/MIN/MAX/AVG ONLY.  *
001900*     1991-06-04  RHM  ADDED MEDIAN, STD-DEV AND OUTLIER COUNT   *
002000*                      PER REQUEST DQ-0091.                      *
002100*     1998-11-30  GWT  Y2K REVIEW - EARLIEST/LATEST CARRIED AS   *
002200*                      4-DIGIT-YEAR TEXT, NO CHANGE REQUIRED.    *
002300*     2003-05-19  LDK  ADDED THE TOP-10 VALUE/COUNT TABLE PER    *
002400*                      REQUEST DQ-0142.                          *
002500*     2009-04-09  SAK  DQ-STAT-TOP-CNT WIDENED FROM PIC 9 TO PIC *
002600*                      99 - A ONE-DIGIT FIELD CANNOT HOLD THE    *
002700*                      COUNT OF A FULL 10-ROW TOP-VALUE TABLE.   *
002800*                      REQUEST DQ-0184.                          *
002900******************************************************************
003000 01  DQ-COLUMN-STATS.
003100     05  DQ-STAT-COMPLETE         PIC 9(3)V99    COMP-3.
003200     05  DQ-STAT-DUP-CNT          PIC 9(5)       COMP.
003300     05  DQ-STAT-MIN-VAL          PIC S9(11)V9(4) COMP-3.
003400     05  DQ-STAT-MAX-VAL          PIC S9(11)V9(4) COMP-3.
003500     05  DQ-STAT-SUM-VAL          PIC S9(13)V9(4) COMP-3.
003600     05  DQ-STAT-MEAN-VAL         PIC S9(11)V9(4) COMP-3.
003700     05  DQ-STAT-MEDIAN-VAL       PIC S9(11)V9(4) COMP-3.
003800     05  DQ-STAT-STDDEV-VAL       PIC S9(11)V9(4) COMP-3.
003900     05  DQ-STAT-OUTLIER-CNT      PIC 9(5)       COMP.
004000     05  DQ-STAT-OUTLIER-SW       PIC X.
004100         88  DQ-HAS-OUTLIERS              VALUE 'Y'.
004200         88  DQ-NO-OUTLIERS                VALUE 'N'.
004300     05  DQ-STAT-NUMERIC-SW       PIC X.
004400         88  DQ-NUMERIC-APPLIES            VALUE 'Y'.
004500         88  DQ-NUMERIC-NOT-APPLY          VALUE 'N'.
004600     05  DQ-STAT-MIN-LEN          PIC 9(4)       COMP.
004700     05  DQ-STAT-MAX-LEN          PIC 9(4)       COMP.
004800     05  DQ-STAT-AVG-LEN          PIC 9(4)V9     COMP-3.
004900     05  DQ-STAT-TRUE-CNT         PIC 9(5)       COMP.
005000     05  DQ-STAT-FALSE-CNT        PIC 9(5)       COMP.
005100     05  DQ-STAT-TRUE-PCT         PIC 9(3)V9     COMP-3.
005200     05  DQ-STAT-EARLIEST         PIC X(10).
005300     05  DQ-STAT-LATEST           PIC X(10).
005400     05  DQ-STAT-TOP-CNT          PIC 99         COMP.
005500     05  DQ-STAT-TOP-TAB.
005600         10  DQ-STAT-TOP-ENTRY OCCURS 10 TIMES.
005700             15  DQ-STAT-TOP-VALUE    PIC X(30).
005800             15  DQ-STAT-TOP-COUNT    PIC 9(5)   COMP.
005900     05  FILLER                   PIC X(08).
