000100******************************************************************
000200*  DQCOLWK   --  DERIVED COLUMN-INFO WORK RECORD                 *
000300*                                                                *
000400*  ONE ENTRY PER SHEET COLUMN (MAX 20).  BUILT BY DQM01A DURING  *
000500*  THE IMPORT PASS (PARAGRAPHS 100-IMPORT-CELL-FILE AND          *
000600*  200-RESOLVE-COLUMN-TYPES) AND PASSED TO DQM01B, ONE ENTRY AT  *
000700*  A TIME, FOR THE TYPE-SPECIFIC STATISTICS PASS.                *
000800*                                                                *
000900*  DQ-COL-TALLY(N) HOLDS A RUNNING COUNT OF HOW MANY NON-EMPTY   *
001000*  CELLS IN THE COLUMN CLASSIFIED TO CELL-TYPE NUMBER N.  THE    *
001100*  CELL-TYPE NUMBERS ARE THE SAME ONES PARAGRAPH 600-CLASSIFY-   *
001200*  CELL IN DQM01A MOVES TO DQ-CELL-TYPE-NO -                     *
001300*                                                                *
001400*       1 EMPTY        5 EMAIL        9  FLOAT                  *
001500*       2 BOOLEAN      6 URL          10 DATE                   *
001600*       3 PERCENTAGE   7 PHONE        11 DATETIME               *
001700*       4 CURRENCY     8 INTEGER      12 TIME                   *
001800*                                     13 TEXT                   *
001900*                                                                *
002000*  DQ-COL-TYPE IS THE *RESOLVED* COLUMN TYPE - ONE OF THE 13     *
002100*  CELL TYPES ABOVE, SPELLED OUT, OR 'MIXED'.                    *
002200*                                                                *
002300*  USED TWO WAYS -                                               *
002400*     (1) COPYBOOK IS COPYed DIRECTLY (01-LEVEL) WHEN A SINGLE   *
002500*         ENTRY IS NEEDED, E.G. DQM01B LINKAGE SECTION.          *
002600*     (2) COPYBOOK IS COPYed WITH REPLACING TO BUILD A 20-ENTRY  *
002700*         TABLE IN DQM01A WORKING-STORAGE (WS-COL-TABLE).        *
002800*                                                                *
002900*  MAINTENANCE                                                   *
003000*     1987-02-16  RHM  ORIGINAL ENTRY, 8-TYPE TALLY TABLE.       *
003100*     1991-06-04  RHM  RESIZED TALLY TABLE 8 TO 11 - ADDED       *
003200*                      PERCENTAGE, CURRENCY AND PHONE SLOTS,     *
003300*                      REQUEST DQ-0091.                          *
003400*     1998-11-30  GWT  Y2K REVIEW - NO DATE-BEARING FIELDS IN    *
003500*                      THIS RECORD, NO CHANGE REQUIRED.          *
003600*     2003-05-19  LDK  RESIZED TALLY TABLE 11 TO 13 - ADDED      *
003700*                      DATE, DATETIME AND TIME SLOTS, REQUEST    *
003800*                      DQ-0142.                                  *
003900******************************************************************
004000 01  DQ-COLUMN-WORK.
004100     05  DQ-COL-HEADER            PIC X(30).
004200     05  DQ-COL-TYPE              PIC X(12).
004300     05  DQ-COL-TOTAL-CNT         PIC 9(5)      COMP.
004400     05  DQ-COL-NONEMPTY-CNT      PIC 9(5)      COMP.
004500     05  DQ-COL-EMPTY-CNT         PIC 9(5)      COMP.
004600     05  DQ-COL-UNIQUE-CNT        PIC 9(5)      COMP.
004700     05  DQ-COL-SAMPLE-CNT        PIC 9         COMP.
004800     05  DQ-COL-SAMPLE-TAB.
004900         10  DQ-COL-SAMPLE OCCURS 5 TIMES
005000                           PIC X(60).
005100     05  DQ-COL-TALLY-TAB.
005200         10  DQ-COL-TALLY OCCURS 13 TIMES
005300                           PIC 9(5)      COMP.
005400     05  FILLER                   PIC X(10).
