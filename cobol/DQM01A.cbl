000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.             DQM01A.
000300AUTHOR.                 R H MAGUIRE.
000400INSTALLATION.           IBM LEXINGTON, ADLAB.
000500DATE-WRITTEN.           FEBRUARY 1987.
000600DATE-COMPILED.
000700SECURITY.               NONE.
000800*
000900******************************************************************
001000*  PROGRAM NAME: DQM01A                                          *
001100*                                                                *
001200*  FUNCTION OF THIS COMPILE UNIT:                                *
001300*                                                                *
001400*       MAIN DRIVER FOR THE SHEET DATA-QUALITY PROFILER.  READS  *
001500*       THE CELL-FILE (ONE RECORD PER IMPORTED SPREADSHEET       *
001600*       CELL, ROW-MAJOR ORDER, HEADER ROW FIRST), BUILDS THE     *
001700*       IN-STORAGE CELL GRID AND THE PER-COLUMN WORK TABLE,      *
001800*       RESOLVES EACH COLUMN'S TYPE, CALLS DQM01B ONCE PER       *
001900*       COLUMN FOR THE TYPE-SPECIFIC STATISTICS, SCORES THE      *
002000*       SHEET, AND WRITES THE FOUR-SECTION PRINTED REPORT TO     *
002100*       REPORT-FILE.                                             *
002200*                                                                *
002300*       THIS COMPILE UNIT DOES ALL FILE I/O.  DQM01B DOES NO     *
002400*       I/O OF ITS OWN - IT IS CALLED ONCE PER COLUMN WITH THE   *
002500*       COLUMN'S VALUES AND RETURNS THE STATISTICS AREA FILLED   *
002600*       IN.                                                      *
002700******************************************************************
002800*     AMENDMENT HISTORY                                          *
002900*                                                                *
003000*      DATE         AUTHOR          DESCRIPTION                  *
003100*      --------     ----            -----------------------     *
003200*      1987-02-16   RHM             ORIGINAL PROGRAM - IMPORT,   *
003300*                                   RESOLVE AND SUMMARY REPORT   *
003400*                                   SECTION ONLY.                *
003500*      1987-03-02   RHM             ADDED COLUMN ANALYSIS        *
003600*                                   REPORT SECTION.  CALL TO     *
003700*                                   DQM01B ADDED FOR NUMERIC     *
003800*                                   AND TEXT STATISTICS.         *
003900*      1989-07-11   PDQ             ADDED DATA PREVIEW REPORT    *
004000*                                   SECTION PER REQUEST          *
004100*                                   DQ-0044.                     *
004200*      1991-06-04   RHM             ADDED DATA QUALITY REPORT    *
004300*                                   SECTION - RATINGS AND ISSUE  *
004400*                                   DETECTION.  REQUEST DQ-0091. *
004500*      1991-06-20   RHM             ADDED DUPLICATE-ROW AND      *
004600*                                   EMPTY-ROW SCAN TO THE ROW    *
004700*                                   PASS.  REQUEST DQ-0091.      *
004800*      1994-01-09   PDQ             TOP-10 VALUE TABLE ADDED TO  *
004900*                                   PER-COLUMN SCAN.  REQUEST    *
005000*                                   DQ-0108.                     *
005100*      1998-11-30   GWT             Y2K REVIEW.  RUN-DATE NOW    *
005200*                                   CARRIES A 4-DIGIT YEAR.      *
005300*                                   SEE WS-RUN-DATE BELOW.       *
005400*      2003-05-19   LDK             CURRENCY AND PERCENTAGE      *
005500*                                   CELL TYPES ADDED TO CLASSIFY *
005600*                                   PARAGRAPH.  REQUEST DQ-0142. *
005700*      2006-10-02   LDK             OUTLIER DETECTION ADDED TO   *
005800*                                   DQM01B CALL AND DATA         *
005900*                                   QUALITY SECTION.  REQUEST    *
006000*                                   DQ-0167.                     *
006100*      2009-03-11   SAK             MIN/MAX/MEAN/MEDIAN/STDDEV/  *
006200*                                   SUM EDIT FIELDS AND REPORT   *
006300*                                   COLUMNS WIDENED TO CARRY 4   *
006400*                                   DECIMAL PLACES.  SUM COLUMN  *
006500*                                   NOW ROUTED THROUGH THE SAME  *
006600*                                   EDIT PARAGRAPH AS MIN/MAX.   *
006700*                                   EMPTY-CNT ON A SHORT ROW'S   *
006800*                                   PADDED CELLS NOW TALLIED.    *
006900*                                   REQUEST DQ-0178.             *
007000*      2009-04-02   SAK             DQ-0178'S WIDENING OF THE    *
007100*                                   COLUMN ANALYSIS LINE RAN IT  *
007200*                                   PAST THE 132-BYTE PRINT      *
007300*                                   LIMIT.  HEADER/TYPE/TOP-     *
007400*                                   VALUE CUT BACK AND EACH 4-DP *
007500*                                   FIGURE HELD TO 4 INTEGER     *
007600*                                   DIGITS SO THE LINE FITS IN   *
007700*                                   132 BYTES AGAIN.  REQUEST    *
007800*                                   DQ-0181.                     *
007900*      2009-04-02   SAK             UPSI-0 DEBUG SWITCH TAKEN    *
008000*                                   OUT - NEVER WIRED TO ANY     *
008100*                                   PROCEDURE DIVISION TEST AND  *
008200*                                   DUPLICATED AS WORKING-       *
008300*                                   STORAGE FIELDS OF THE SAME   *
008400*                                   NAME.  DEAD CODE.  REQUEST   *
008500*                                   DQ-0181.                     *
008600*      2009-04-09   SAK             WS-GRID-CELL CARRIED NO      *
008700*                                   VALUE CLAUSE, SO A ROW       *
008800*                                   SHORTER THAN THE WIDEST ROW  *
008900*                                   LEFT ITS UNWRITTEN CELLS AT  *
009000*                                   WHATEVER WORKING-STORAGE     *
009100*                                   HAPPENED TO HOLD INSTEAD OF  *
009200*                                   READING BACK AS SPACES.      *
009300*                                   VALUE SPACES ADDED.  REQUEST *
009400*                                   DQ-0184.                     *
009500******************************************************************
009600*     FILES                                                      *
009700*                                                                *
009800*     CELL-FILE   - INPUT, FIXED 80-BYTE CELL RECORDS.           *
009900*     REPORT-FILE - OUTPUT, LINE SEQUENTIAL, 132-BYTE PRINT      *
010000*                   LINES.                                       *
010100******************************************************************
010200*     COPYBOOKS                                                  *
010300*                                                                *
010400*     DQCELLR  - INPUT CELL RECORD LAYOUT.                       *
010500*     DQCOLWK  - DERIVED COLUMN-INFO WORK ENTRY (20-ENTRY TABLE). *
010600*     DQCOLST  - COLUMN STATISTICS ENTRY (20-ENTRY TABLE).        *
010700******************************************************************
010800 ENVIRONMENT DIVISION.
010900 CONFIGURATION SECTION.
011000 SOURCE-COMPUTER.        IBM-370.
011100 OBJECT-COMPUTER.        IBM-370.
011200 SPECIAL-NAMES.
011300     C01 IS TOP-OF-FORM
011400     CLASS NUMERIC-SIGN IS '+', '-'.
011500 INPUT-OUTPUT SECTION.
011600 FILE-CONTROL.
011700     SELECT CELL-FILE        ASSIGN TO CELLIN
011800         ACCESS IS SEQUENTIAL
011900         FILE STATUS  IS  WS-CELLFILE-STATUS.
012000*
012100     SELECT REPORT-FILE      ASSIGN TO RPTOUT
012200         ACCESS IS SEQUENTIAL
012300         FILE STATUS  IS  WS-REPORT-STATUS.
012400*
012500******************************************************************
012600 DATA DIVISION.
012700 FILE SECTION.
012800*
012900 FD  CELL-FILE
013000     LABEL RECORDS ARE STANDARD
013100     BLOCK CONTAINS 0
013200     RECORDING MODE IS F.
013300     COPY DQCELLR.
013400*
013500 FD  REPORT-FILE
013600     LABEL RECORDS ARE STANDARD
013700     BLOCK CONTAINS 0
013800     RECORDING MODE IS F.
013900 01  REPORT-RECORD               PIC X(132).
014000*
014100******************************************************************
014200 WORKING-STORAGE SECTION.
014300******************************************************************
014400*
014500 01  WS-RUN-DATE.
014600     05  WS-RUN-CC               PIC 9(2).
014700     05  WS-RUN-YY               PIC 9(2).
014800     05  WS-RUN-MM               PIC 9(2).
014900     05  WS-RUN-DD               PIC 9(2).
015000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015100     05  WS-RUN-CENT-YR          PIC 9(4).
015200     05  WS-RUN-MM-DD            PIC 9(4).
015300*
015400 01  WS-FIELDS.
015500     05  WS-CELLFILE-STATUS      PIC X(2)  VALUE SPACES.
015600     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
015700     05  WS-CELL-FILE-EOF        PIC X     VALUE 'N'.
015800         88  DQ-CELL-FILE-AT-EOF          VALUE 'Y'.
015900*
016000 01  WS-COUNTERS.
016100     05  WS-ROW-CNT              PIC 9(5)  COMP  VALUE 0.
016200     05  WS-COL-CNT              PIC 9(3)  COMP  VALUE 0.
016300     05  WS-DUP-ROW-CNT          PIC 9(5)  COMP  VALUE 0.
016400     05  WS-EMPTY-ROW-CNT        PIC 9(5)  COMP  VALUE 0.
016500     05  WS-RX                   PIC 9(5)  COMP  VALUE 0.
016600     05  WS-CX                   PIC 9(3)  COMP  VALUE 0.
016700     05  WS-CX2                  PIC 9(3)  COMP  VALUE 0.
016800     05  WS-TX                   PIC 9(3)  COMP  VALUE 0.
016900     05  WS-VX                   PIC 9(5)  COMP  VALUE 0.
017000     05  WS-IX                   PIC 9(5)  COMP  VALUE 0.
017100     05  WS-JX                   PIC 9(5)  COMP  VALUE 0.
017200     05  WS-NONEMPTY-SEEN        PIC 9(5)  COMP  VALUE 0.
017300     05  WS-TYPES-PRESENT-CNT    PIC 9(2)  COMP  VALUE 0.
017400     05  WS-DOMINANT-CNT         PIC 9(5)  COMP  VALUE 0.
017500     05  WS-DOMINANT-TYPE-NO     PIC 9(2)  COMP  VALUE 0.
017600     05  WS-DOMINANCE-PCT        PIC 9(3)V99 COMP-3 VALUE 0.
017700     05  WS-ISSUE-CNT            PIC 9(2)  COMP  VALUE 0.
017800     05  WS-SCORE-SUM            PIC 9(5)V99 COMP-3 VALUE 0.
017900     05  WS-SCORE-PENALTY        PIC 9(3)V9  COMP-3 VALUE 0.
018000     05  WS-SHEET-SCORE          PIC 9(3)V9  COMP-3 VALUE 0.
018100     05  WS-CELLS-MATCH-SW       PIC X     VALUE 'Y'.
018200     05  WS-ROW-DUP-SW           PIC X     VALUE 'N'.
018300     05  WS-PHONE-OK-SW          PIC X     VALUE 'Y'.
018400*
018500 01  WS-CLASSIFY-WORK.
018600     05  WS-CELL-TEXT            PIC X(60).
018700     05  WS-UPPER-TEXT           PIC X(60).
018800     05  WS-TRIM-LEN             PIC 9(2)  COMP  VALUE 0.
018900     05  WS-CELL-TYPE-NO         PIC 9(2)  COMP  VALUE 0.
019000     05  WS-SCAN-PX              PIC 9(2)  COMP  VALUE 0.
019100     05  WS-AT-CNT               PIC 9(2)  COMP  VALUE 0.
019200     05  WS-DOT-CNT              PIC 9(2)  COMP  VALUE 0.
019300     05  WS-DIGIT-CNT            PIC 9(2)  COMP  VALUE 0.
019400     05  WS-ONE-CHAR             PIC X.
019500     05  WS-IS-DATE-LIKE-SW      PIC X     VALUE 'N'.
019600         88  DQ-LOOKS-LIKE-DATE           VALUE 'Y'.
019700*
019800*    ALPHABET TABLE - COLUMN LETTER A THRU T (20 COLUMNS) USED
019900*    WHEN SYNTHESIZING A "COLUMN_<LETTER>" HEADER.
020000 01  WS-ALPHABET-LIST            PIC X(20)
020100                     VALUE 'ABCDEFGHIJKLMNOPQRST'.
020200 01  WS-ALPHABET-TAB REDEFINES WS-ALPHABET-LIST.
020300     05  WS-ALPHABET-CHAR OCCURS 20 TIMES PIC X.
020400*
020500*    TYPE-NAME TABLE - TYPE NUMBER 1-13 (SEE DQCOLWK) PLUS 14
020600*    ('MIXED') USED BY THE RESOLVE AND TYPE-SUMMARY PARAGRAPHS.
020700 01  WS-TYPE-NAME-LIST.
020800     05  FILLER                  PIC X(12) VALUE 'EMPTY'.
020900     05  FILLER                  PIC X(12) VALUE 'BOOLEAN'.
021000     05  FILLER                  PIC X(12) VALUE 'PERCENTAGE'.
021100     05  FILLER                  PIC X(12) VALUE 'CURRENCY'.
021200     05  FILLER                  PIC X(12) VALUE 'EMAIL'.
021300     05  FILLER                  PIC X(12) VALUE 'URL'.
021400     05  FILLER                  PIC X(12) VALUE 'PHONE'.
021500     05  FILLER                  PIC X(12) VALUE 'INTEGER'.
021600     05  FILLER                  PIC X(12) VALUE 'FLOAT'.
021700     05  FILLER                  PIC X(12) VALUE 'DATE'.
021800     05  FILLER                  PIC X(12) VALUE 'DATETIME'.
021900     05  FILLER                  PIC X(12) VALUE 'TIME'.
022000     05  FILLER                  PIC X(12) VALUE 'TEXT'.
022100     05  FILLER                  PIC X(12) VALUE 'MIXED'.
022200 01  WS-TYPE-NAME-TAB REDEFINES WS-TYPE-NAME-LIST.
022300     05  WS-TYPE-NAME-ENTRY OCCURS 14 TIMES PIC X(12).
022400 01  WS-TYPE-NAME-SAVE           PIC X(12).
022500*
022600*    TYPE SUMMARY TABLE - COUNT OF COLUMNS RESOLVED TO EACH OF
022700*    THE 14 TYPE NAMES ABOVE, USED BY 410-WRITE-SUMMARY.
022800 01  WS-TYPE-SUMMARY-TAB.
022900     05  WS-TYPE-SUMMARY-ENTRY OCCURS 14 TIMES.
023000         10  WS-TS-COUNT         PIC 9(3)  COMP  VALUE 0.
023100*
023200*    CELL GRID - THE ENTIRE IMPORTED SHEET HELD IN STORAGE,
023300*    200 DATA ROWS BY 20 COLUMNS, SO THE ROW-DUPLICATE SCAN AND
023400*    THE DATA-PREVIEW SECTION NEED NO SECOND PASS OF CELL-FILE.
023500*    VALUE SPACES ON WS-GRID-CELL GUARANTEES A ROW SHORTER THAN
023600*    THE WIDEST ROW READS BACK AS EMPTY CELLS IN THE UNWRITTEN
023700*    COLUMNS, AS BATCH FLOW IMPORTER STEP 3 REQUIRES, RATHER THAN
023800*    LEAVE THEM AT WHATEVER WORKING-STORAGE HAPPENED TO HOLD.
023900*    REQUEST DQ-0184.
024000 01  WS-CELL-GRID-LIST.
024100     05  WS-GRID-ROW OCCURS 200 TIMES.
024200         10  WS-GRID-CELL OCCURS 20 TIMES PIC X(60)
024300                                          VALUE SPACES.
024400*
024500*    ROW-COMPARE VIEW OF ONE GRID ROW, USED BY 315-SCAN-ONE-ROW
024600*    TO TEST WHETHER THE ROW IS COMPLETELY BLANK.
024700 01  WS-ROW-COMPARE-AREA         PIC X(1200).
024800 01  WS-ROW-COMPARE-TAB REDEFINES WS-ROW-COMPARE-AREA.
024900     05  WS-ROW-COMPARE-CELL OCCURS 20 TIMES PIC X(60).
025000*
025100 01  WS-HEADER-LIST.
025200     05  WS-HEADER-ENTRY OCCURS 20 TIMES PIC X(30).
025300*
025400*    PER-COLUMN WORK TABLE AND STATISTICS TABLE, BUILT BY
025500*    REPLACING THE 01-LEVEL COPYBOOKS WITH A LOWER-NUMBERED
025600*    OCCURS HEADER SO THE COPYBOOKS' OWN 05-LEVEL FIELDS NEST
025700*    CORRECTLY UNDER THE TABLE ENTRY.
025800 01  WS-COL-TABLE.
025900     COPY DQCOLWK REPLACING ==01  DQ-COLUMN-WORK.==
026000                         BY ==03  WS-COL-ENTRY
026100                               OCCURS 20 TIMES
026200                               INDEXED BY WS-COLX.==.
026300*
026400 01  WS-STATS-TABLE.
026500     COPY DQCOLST REPLACING ==01  DQ-COLUMN-STATS.==
026600                         BY ==03  WS-STATS-ENTRY
026700                               OCCURS 20 TIMES
026800                               INDEXED BY WS-STATX.==.
026900*
027000*    ONE COLUMN'S NON-EMPTY CELL VALUES, RESTAGED CONTIGUOUSLY
027100*    IN ROW ORDER (THE CELL GRID ITSELF IS STORED ROW-MAJOR, SO
027200*    A SINGLE COLUMN'S CELLS ARE NOT ADJACENT IN STORAGE) - THIS
027300*    IS THE TABLE PASSED TO DQM01B FOR THE STATISTICS PASS.
027400 01  WS-COLUMN-VALUES-TAB.
027500     05  WS-COLUMN-VALUE OCCURS 200 TIMES PIC X(60).
027600*
027700*    VALUE-DUPLICATE AND TOP-10 WORK AREA FOR ONE COLUMN AT A
027800*    TIME (REBUILT FOR EACH COLUMN BY 310-SCAN-ONE-COLUMN).
027900 01  WS-VALUE-WORK-TAB.
028000     05  WS-VALUE-WORK-ENTRY OCCURS 200 TIMES.
028100         10  WS-VW-TEXT          PIC X(60).
028200         10  WS-VW-COUNT         PIC 9(5)  COMP  VALUE 0.
028300     05  WS-VALUE-WORK-CNT       PIC 9(5)  COMP  VALUE 0.
028400 01  WS-VW-SWAP-TEXT             PIC X(60).
028500*
028600*    ISSUE TABLE BUILT BY 450-DETECT-ISSUES AND PRINTED BY
028700*    440-WRITE-DATA-QUALITY.
028800 01  WS-ISSUE-TAB.
028900     05  WS-ISSUE-ENTRY OCCURS 25 TIMES.
029000         10  WS-ISSUE-TYPE       PIC X(22).
029100         10  WS-ISSUE-DETAIL     PIC X(40).
029200         10  WS-ISSUE-SEVERITY   PIC X(10).
029300*
029400*    NUMBER-EDIT WORK AREAS - USED TO BUILD THE "-" OR THE
029500*    EDITED DECIMAL TEXT PLACED IN THE ALPHANUMERIC REPORT
029600*    COLUMNS OF THE COLUMN ANALYSIS DETAIL LINE.  CARRIES 4
029700*    DECIMAL PLACES PER REQUEST DQ-0178 (THE COLUMN ANALYSIS
029800*    MEAN/MEDIAN/STD-DEV FIGURES ARE 4 DP) IN 4 INTEGER DIGIT
029900*    POSITIONS - THE MOST THAT FITS THE 132-BYTE REPORT LINE
030000*    ALONGSIDE THE OTHER COLUMN-ANALYSIS FIGURES.  REQUEST
030100*    DQ-0181 CUT THE FIELD BACK FROM 7 INTEGER DIGITS WHEN THE
030200*    WIDENING IN DQ-0178 WAS FOUND TO RUN THE PRINT LINE PAST
030300*    132 BYTES.
030400 01  WS-EDIT-AMT                 PIC S9(11)V9(4) COMP-3.
030500 01  WS-EDIT-TEXT                PIC X(10).
030600 01  WS-EDIT-SRC                 PIC -ZZZ9.9999.
030700*
030800******************************************************************
030900*        REPORT LINE LAYOUTS - SAMOS1 HABIT OF ONE 01-LEVEL      *
031000*        GROUP PER LINE IMAGE, DECLARED HERE RATHER THAN IN A    *
031100*        COPYBOOK.                                               *
031200******************************************************************
031300 01  RPT-SPACES.
031400     05  FILLER                  PIC X(132)  VALUE SPACES.
031500*
031600 01  RPT-TITLE.
031700     05  FILLER                  PIC X(20)   VALUE SPACES.
031800     05  RPT-TITLE-TEXT          PIC X(40)   VALUE SPACES.
031900     05  FILLER                  PIC X(72)   VALUE SPACES.
032000*
032100 01  RPT-RUN-HEADER.
032200     05  FILLER                  PIC X(40)
032300               VALUE 'SHEET DATA QUALITY REPORT     RUN DATE: '.
032400     05  RPT-RUN-MM              PIC 99.
032500     05  FILLER                  PIC X       VALUE '/'.
032600     05  RPT-RUN-DD              PIC 99.
032700     05  FILLER                  PIC X       VALUE '/'.
032800     05  RPT-RUN-CCYY            PIC 9999.
032900     05  FILLER                  PIC X(77)   VALUE SPACES.
033000*
033100 01  RPT-SUMM-TOTALS.
033200     05  FILLER                  PIC X(18)   VALUE 'FILE NAME      : '.
033300     05  RPT-SUMM-FILE           PIC X(30)   VALUE SPACES.
033400     05  FILLER                  PIC X(84)   VALUE SPACES.
033500*
033600 01  RPT-SUMM-LINE2.
033700     05  FILLER                  PIC X(18)   VALUE 'SHEET COUNT    : '.
033800     05  RPT-SUMM-SHEETS         PIC ZZ9.
033900     05  FILLER                  PIC X(5)    VALUE SPACES.
034000     05  FILLER                  PIC X(18)   VALUE 'TOTAL DATA ROWS: '.
034100     05  RPT-SUMM-ROWS           PIC ZZZZ9.
034200     05  FILLER                  PIC X(5)    VALUE SPACES.
034300     05  FILLER                  PIC X(18)   VALUE 'TOTAL COLUMNS  : '.
034400     05  RPT-SUMM-COLS           PIC ZZ9.
034500     05  FILLER                  PIC X(51)   VALUE SPACES.
034600*
034700 01  RPT-SUMM-LINE3.
034800     05  FILLER                  PIC X(26)
034900               VALUE 'OVERALL QUALITY SCORE    : '.
035000     05  RPT-SUMM-OVSCORE        PIC ZZ9.9.
035100     05  FILLER                  PIC X       VALUE '%'.
035200     05  FILLER                  PIC X(97)   VALUE SPACES.
035300*
035400 01  RPT-SHEET-HDR.
035500     05  FILLER PIC X(14)  VALUE 'SHEET NAME    '.
035600     05  FILLER PIC X(7)   VALUE 'ROWS   '.
035700     05  FILLER PIC X(7)   VALUE 'COLS   '.
035800     05  FILLER PIC X(9)   VALUE 'QUALITY  '.
035900     05  FILLER PIC X(9)   VALUE 'DUP-ROWS '.
036000     05  FILLER PIC X(9)   VALUE 'EMP-ROWS '.
036100     05  FILLER PIC X(77)  VALUE SPACES.
036200*
036300 01  RPT-SHEET-DETAIL.
036400     05  RPT-SD-NAME             PIC X(14)   VALUE SPACES.
036500     05  RPT-SD-ROWS             PIC ZZZZ9.
036600     05  FILLER                  PIC X(2)    VALUE SPACES.
036700     05  RPT-SD-COLS             PIC ZZ9.
036800     05  FILLER                  PIC X(4)    VALUE SPACES.
036900     05  RPT-SD-SCORE            PIC ZZ9.9.
037000     05  FILLER                  PIC X(4)    VALUE SPACES.
037100     05  RPT-SD-DUPS             PIC ZZZZ9.
037200     05  FILLER                  PIC X(4)    VALUE SPACES.
037300     05  RPT-SD-EMPTY            PIC ZZZZ9.
037400     05  FILLER                  PIC X(77)   VALUE SPACES.
037500*
037600 01  RPT-TYPE-HDR.
037700     05  FILLER PIC X(16)  VALUE 'DATA TYPE       '.
037800     05  FILLER PIC X(14)  VALUE 'COLUMN COUNT  '.
037900     05  FILLER PIC X(102) VALUE SPACES.
038000*
038100 01  RPT-TYPE-DETAIL.
038200     05  RPT-TD-TYPE             PIC X(16)   VALUE SPACES.
038300     05  RPT-TD-COUNT            PIC ZZ9.
038400     05  FILLER                  PIC X(111)  VALUE SPACES.
038500*
038600*    COLUMN ANALYSIS HEADING AND DETAIL LINES - HELD TO 132 BYTES
038700*    PER REQUEST DQ-0181.  REQUEST DQ-0178 HAD WIDENED MIN/MAX/
038800*    MEAN/MEDIAN/STDDEV/SUM TO CARRY 4 DECIMAL PLACES WITHOUT
038900*    RE-CHECKING THE LINE LENGTH AGAINST THE 132-BYTE PRINT
039000*    LIMIT - THIS REVISION KEEPS THE 4 DECIMAL PLACES BUT CUTS
039100*    HEADER/TYPE/TOP-VALUE BACK AND HOLDS EACH NUMERIC FIGURE TO
039200*    4 INTEGER DIGITS SO THE LINE FITS.
039300 01  RPT-COL-HDR1.
039400     05  FILLER PIC X(8)   VALUE 'HEADER  '.
039500     05  FILLER PIC X(8)   VALUE 'TYPE    '.
039600     05  FILLER PIC X(6)   VALUE 'TOTAL '.
039700     05  FILLER PIC X(6)   VALUE 'NONEMP'.
039800     05  FILLER PIC X(6)   VALUE 'EMPTY '.
039900     05  FILLER PIC X(6)   VALUE 'UNIQ  '.
040000     05  FILLER PIC X(6)   VALUE 'COMPL%'.
040100     05  FILLER PIC X(5)   VALUE 'DUPS '.
040200     05  FILLER PIC X(11)  VALUE 'MIN        '.
040300     05  FILLER PIC X(11)  VALUE 'MAX        '.
040400     05  FILLER PIC X(11)  VALUE 'MEAN       '.
040500     05  FILLER PIC X(11)  VALUE 'MEDIAN     '.
040600     05  FILLER PIC X(11)  VALUE 'STDDEV     '.
040700     05  FILLER PIC X(11)  VALUE 'SUM        '.
040800     05  FILLER PIC X(5)   VALUE 'OUTL '.
040900     05  FILLER PIC X(6)   VALUE 'TOPVAL'.
041000     05  FILLER PIC X(4)   VALUE 'TPCT'.
041100*
041200 01  RPT-COL-DETAIL.
041300     05  RPT-CD-HEADER           PIC X(8)    VALUE SPACES.
041400     05  RPT-CD-TYPE             PIC X(8)    VALUE SPACES.
041500     05  RPT-CD-TOTAL            PIC ZZZ9.
041600     05  FILLER                  PIC X(2)    VALUE SPACES.
041700     05  RPT-CD-NONEMP           PIC ZZZ9.
041800     05  FILLER                  PIC X(2)    VALUE SPACES.
041900     05  RPT-CD-EMPTY            PIC ZZZ9.
042000     05  FILLER                  PIC X(2)    VALUE SPACES.
042100     05  RPT-CD-UNIQUE           PIC ZZZ9.
042200     05  FILLER                  PIC X(2)    VALUE SPACES.
042300     05  RPT-CD-COMPL            PIC ZZ9.9.
042400     05  FILLER                  PIC X       VALUE '%'.
042500     05  RPT-CD-DUPS             PIC ZZZ9.
042600     05  FILLER                  PIC X       VALUE SPACE.
042700     05  RPT-CD-MIN              PIC X(10)   VALUE SPACES.
042800     05  FILLER                  PIC X       VALUE SPACE.
042900     05  RPT-CD-MAX              PIC X(10)   VALUE SPACES.
043000     05  FILLER                  PIC X       VALUE SPACE.
043100     05  RPT-CD-MEAN             PIC X(10)   VALUE SPACES.
043200     05  FILLER                  PIC X       VALUE SPACE.
043300     05  RPT-CD-MEDIAN           PIC X(10)   VALUE SPACES.
043400     05  FILLER                  PIC X       VALUE SPACE.
043500     05  RPT-CD-STDDEV           PIC X(10)   VALUE SPACES.
043600     05  FILLER                  PIC X       VALUE SPACE.
043700     05  RPT-CD-SUM              PIC X(10)   VALUE SPACES.
043800     05  FILLER                  PIC X       VALUE SPACE.
043900     05  RPT-CD-OUTL             PIC ZZZ9.
044000     05  FILLER                  PIC X       VALUE SPACE.
044100     05  RPT-CD-TOPVAL           PIC X(5)    VALUE SPACES.
044200     05  FILLER                  PIC X       VALUE SPACE.
044300     05  RPT-CD-TOPCNT           PIC ZZZ9.
044400*
044500 01  RPT-PREV-HDR.
044600     05  FILLER PIC X(5)   VALUE 'ROW  '.
044700     05  RPT-PH-COLS.
044800         10  RPT-PH-COL OCCURS 20 TIMES PIC X(6).
044900     05  FILLER                  PIC X(7)    VALUE SPACES.
045000*
045100 01  RPT-PREV-TYPE.
045200     05  FILLER PIC X(5)   VALUE SPACES.
045300     05  RPT-PT-COLS.
045400         10  RPT-PT-COL OCCURS 20 TIMES PIC X(6).
045500     05  FILLER                  PIC X(7)    VALUE SPACES.
045600*
045700 01  RPT-PREV-DETAIL.
045800     05  RPT-PD-ROW              PIC ZZZZ9.
045900     05  RPT-PD-COLS.
046000         10  RPT-PD-COL OCCURS 20 TIMES PIC X(6).
046100     05  FILLER                  PIC X(7)    VALUE SPACES.
046200*
046300 01  RPT-DQ-SCORE.
046400     05  FILLER                  PIC X(24)
046500               VALUE 'SHEET QUALITY SCORE    : '.
046600     05  RPT-DQS-SCORE           PIC ZZ9.9.
046700     05  FILLER                  PIC X       VALUE '%'.
046800     05  FILLER                  PIC X(98)   VALUE SPACES.
046900*
047000 01  RPT-DQ-HDR.
047100     05  FILLER PIC X(14)  VALUE 'HEADER        '.
047200     05  FILLER PIC X(9)   VALUE 'COMPL%   '.
047300     05  FILLER PIC X(7)   VALUE 'UNIQUE '.
047400     05  FILLER PIC X(7)   VALUE 'DUPS   '.
047500     05  FILLER PIC X(10)  VALUE 'RATING    '.
047600     05  FILLER PIC X(85)  VALUE SPACES.
047700*
047800 01  RPT-DQ-DETAIL.
047900     05  RPT-DQD-HEADER          PIC X(14)   VALUE SPACES.
048000     05  RPT-DQD-COMPL           PIC ZZ9.9.
048100     05  FILLER                  PIC X(4)    VALUE SPACES.
048200     05  RPT-DQD-UNIQUE          PIC ZZZZ9.
048300     05  FILLER                  PIC X(2)    VALUE SPACES.
048400     05  RPT-DQD-DUPS            PIC ZZZZ9.
048500     05  FILLER                  PIC X(3)    VALUE SPACES.
048600     05  RPT-DQD-RATING          PIC X(10)   VALUE SPACES.
048700     05  FILLER                  PIC X(85)   VALUE SPACES.
048800*
048900 01  RPT-ISSUE-HDR.
049000     05  FILLER PIC X(22)  VALUE 'ISSUE TYPE            '.
049100     05  FILLER PIC X(42)
049200                   VALUE 'DETAIL                                    '.
049300     05  FILLER PIC X(10)  VALUE 'SEVERITY  '.
049400     05  FILLER PIC X(58)  VALUE SPACES.
049500*
049600 01  RPT-ISSUE-DETAIL.
049700     05  RPT-ID-TYPE             PIC X(22)   VALUE SPACES.
049800     05  RPT-ID-DETAIL           PIC X(42)   VALUE SPACES.
049900     05  RPT-ID-SEVERITY         PIC X(10)   VALUE SPACES.
050000     05  FILLER                  PIC X(58)   VALUE SPACES.
050100*
050200******************************************************************
050300 PROCEDURE DIVISION.
050400******************************************************************
050500*
050600 000-MAIN-PROCESS.
050700     ACCEPT WS-RUN-DATE FROM DATE.
050800     IF WS-RUN-YY < 80
050900         MOVE 20 TO WS-RUN-CC
051000     ELSE
051100         MOVE 19 TO WS-RUN-CC.
051200*
051300     PERFORM 900-OPEN-FILES.
051400*
051500     PERFORM 100-IMPORT-CELL-FILE THRU 100-EXIT.
051600     PERFORM 200-RESOLVE-COLUMN-TYPES THRU 200-EXIT.
051700     PERFORM 300-ANALYZE-SHEET THRU 300-EXIT.
051800     PERFORM 400-WRITE-REPORT THRU 400-EXIT.
051900*
052000     PERFORM 905-CLOSE-FILES.
052100*
052200     GOBACK.
052300*
052400******************************************************************
052500*        IMPORTER                                                *
052600******************************************************************
052700 100-IMPORT-CELL-FILE.
052800     MOVE 0 TO WS-ROW-CNT.
052900     MOVE 0 TO WS-COL-CNT.
053000     PERFORM 700-READ-CELL-RECORD.
053100*
053200*    FIRST RECORD IS EXPECTED TO BE THE HEADER ROW (ROW-NUM 0).
053300     PERFORM 110-IMPORT-HEADER-ROW THRU 110-EXIT
053400         UNTIL DQ-CELL-FILE-AT-EOF
053500            OR DQ-CELL-ROW-NUM NOT = 0.
053600*
053700     PERFORM 120-IMPORT-DATA-CELL THRU 120-EXIT
053800         UNTIL DQ-CELL-FILE-AT-EOF.
053900*
054000     PERFORM 130-COPY-ONE-HEADER
054100         VARYING WS-CX FROM 1 BY 1
054200         UNTIL WS-CX > WS-COL-CNT.
054300 100-EXIT.
054400     EXIT.
054500*
054600 110-IMPORT-HEADER-ROW.
054700     IF DQ-CELL-COL-NUM > WS-COL-CNT
054800         MOVE DQ-CELL-COL-NUM TO WS-COL-CNT.
054900     IF DQ-CELL-VALUE = SPACES
055000         PERFORM 115-SYNTHESIZE-HEADER
055100     ELSE
055200         MOVE DQ-CELL-VALUE TO WS-HEADER-ENTRY(DQ-CELL-COL-NUM).
055300     PERFORM 700-READ-CELL-RECORD.
055400 110-EXIT.
055500     EXIT.
055600*
055700 115-SYNTHESIZE-HEADER.
055800     MOVE SPACES TO WS-HEADER-ENTRY(DQ-CELL-COL-NUM).
055900     STRING 'COLUMN_' DELIMITED BY SIZE
056000            WS-ALPHABET-CHAR(DQ-CELL-COL-NUM) DELIMITED BY SIZE
056100         INTO WS-HEADER-ENTRY(DQ-CELL-COL-NUM).
056200*
056300 120-IMPORT-DATA-CELL.
056400     IF DQ-CELL-ROW-NUM > WS-ROW-CNT
056500         MOVE DQ-CELL-ROW-NUM TO WS-ROW-CNT.
056600     IF DQ-CELL-COL-NUM > WS-COL-CNT
056700         MOVE DQ-CELL-COL-NUM TO WS-COL-CNT.
056800     MOVE DQ-CELL-VALUE
056900         TO WS-GRID-CELL(DQ-CELL-ROW-NUM, DQ-CELL-COL-NUM).
057000*
057100     PERFORM 600-CLASSIFY-CELL THRU 600-EXIT.
057200*
057300     ADD 1 TO DQ-COL-TOTAL-CNT(DQ-CELL-COL-NUM).
057400     ADD 1 TO DQ-COL-TALLY(DQ-CELL-COL-NUM, WS-CELL-TYPE-NO).
057500     IF WS-CELL-TYPE-NO = 1
057600         ADD 1 TO DQ-COL-EMPTY-CNT(DQ-CELL-COL-NUM)
057700     ELSE
057800         ADD 1 TO DQ-COL-NONEMPTY-CNT(DQ-CELL-COL-NUM)
057900         PERFORM 125-KEEP-SAMPLE.
058000*
058100     PERFORM 700-READ-CELL-RECORD.
058200 120-EXIT.
058300     EXIT.
058400*
058500 125-KEEP-SAMPLE.
058600     IF DQ-COL-SAMPLE-CNT(DQ-CELL-COL-NUM) < 5
058700         ADD 1 TO DQ-COL-SAMPLE-CNT(DQ-CELL-COL-NUM)
058800         MOVE DQ-CELL-VALUE TO
058900             DQ-COL-SAMPLE(DQ-CELL-COL-NUM,
059000                 DQ-COL-SAMPLE-CNT(DQ-CELL-COL-NUM)).
059100*
059200 130-COPY-ONE-HEADER.
059300     MOVE WS-HEADER-ENTRY(WS-CX) TO DQ-COL-HEADER(WS-CX).
059400     MOVE WS-ROW-CNT TO DQ-COL-TOTAL-CNT(WS-CX).
059500*    SHORT ROWS CARRY NO CELL-FILE RECORD FOR THIS COLUMN, SO
059600*    THE TALLY ABOVE NEVER SAW THOSE CELLS - RECKON EMPTY-CNT
059700*    FROM THE FINAL TOTAL AND NONEMPTY-CNT, NOT FROM THE TALLY,
059800*    SO A PADDED (MISSING) CELL COUNTS AS EMPTY.  REQUEST DQ-0178.
059900     SUBTRACT DQ-COL-NONEMPTY-CNT(WS-CX) FROM DQ-COL-TOTAL-CNT(WS-CX)
060000         GIVING DQ-COL-EMPTY-CNT(WS-CX).
060100*
060200******************************************************************
060300*        COLUMN TYPE RESOLUTION                                  *
060400******************************************************************
060500 200-RESOLVE-COLUMN-TYPES.
060600     PERFORM 210-RESOLVE-ONE-COLUMN THRU 210-EXIT
060700         VARYING WS-CX FROM 1 BY 1
060800         UNTIL WS-CX > WS-COL-CNT.
060900 200-EXIT.
061000     EXIT.
061100*
061200 210-RESOLVE-ONE-COLUMN.
061300     MOVE 0 TO WS-TYPES-PRESENT-CNT.
061400     MOVE 0 TO WS-DOMINANT-CNT.
061500     MOVE 0 TO WS-DOMINANT-TYPE-NO.
061600     IF DQ-COL-NONEMPTY-CNT(WS-CX) = 0
061700         MOVE 'EMPTY' TO DQ-COL-TYPE(WS-CX)
061800         GO TO 210-EXIT.
061900*
062000     PERFORM 215-CHECK-ONE-TALLY
062100         VARYING WS-TX FROM 2 BY 1 UNTIL WS-TX > 13.
062200*
062300     IF WS-TYPES-PRESENT-CNT = 1
062400         MOVE WS-TYPE-NAME-ENTRY(WS-DOMINANT-TYPE-NO)
062500             TO DQ-COL-TYPE(WS-CX)
062600         GO TO 210-EXIT.
062700     IF WS-TYPES-PRESENT-CNT = 2 AND
062800        DQ-COL-TALLY(WS-CX, 8) > 0 AND
062900        DQ-COL-TALLY(WS-CX, 9) > 0
063000         MOVE 'FLOAT' TO DQ-COL-TYPE(WS-CX)
063100         GO TO 210-EXIT.
063200     IF WS-TYPES-PRESENT-CNT = 2 AND
063300        DQ-COL-TALLY(WS-CX, 10) > 0 AND
063400        DQ-COL-TALLY(WS-CX, 11) > 0
063500         MOVE 'DATETIME' TO DQ-COL-TYPE(WS-CX)
063600         GO TO 210-EXIT.
063700*
063800     COMPUTE WS-DOMINANCE-PCT ROUNDED =
063900         (WS-DOMINANT-CNT * 100) / DQ-COL-NONEMPTY-CNT(WS-CX).
064000     IF WS-DOMINANCE-PCT >= 80
064100         MOVE WS-TYPE-NAME-ENTRY(WS-DOMINANT-TYPE-NO)
064200             TO DQ-COL-TYPE(WS-CX)
064300     ELSE
064400         MOVE 'MIXED' TO DQ-COL-TYPE(WS-CX).
064500 210-EXIT.
064600     EXIT.
064700*
064800 215-CHECK-ONE-TALLY.
064900     IF DQ-COL-TALLY(WS-CX, WS-TX) > 0
065000         ADD 1 TO WS-TYPES-PRESENT-CNT
065100         IF DQ-COL-TALLY(WS-CX, WS-TX) > WS-DOMINANT-CNT
065200             MOVE DQ-COL-TALLY(WS-CX, WS-TX) TO WS-DOMINANT-CNT
065300             MOVE WS-TX TO WS-DOMINANT-TYPE-NO
065400         END-IF
065500     END-IF.
065600*
065700******************************************************************
065800*        ANALYZER                                                 *
065900******************************************************************
066000 300-ANALYZE-SHEET.
066100     MOVE 0 TO WS-DUP-ROW-CNT.
066200     MOVE 0 TO WS-EMPTY-ROW-CNT.
066300     PERFORM 315-SCAN-ONE-ROW THRU 315-EXIT
066400         VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > WS-ROW-CNT.
066500*
066600     PERFORM 310-SCAN-ONE-COLUMN THRU 310-EXIT
066700         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-COL-CNT.
066800*
066900     PERFORM 320-CALC-SHEET-QUALITY THRU 320-EXIT.
067000     PERFORM 350-BUILD-TYPE-SUMMARY.
067100 300-EXIT.
067200     EXIT.
067300*
067400*    A ROW IS COMPLETELY EMPTY WHEN EVERY CELL IN IT IS BLANK.
067500*    A NON-EMPTY ROW IS A DUPLICATE WHEN IT MATCHES, CELL FOR
067600*    CELL, A ROW ALREADY SEEN ABOVE IT.
067700 315-SCAN-ONE-ROW.
067800     MOVE SPACES TO WS-ROW-COMPARE-AREA.
067900     PERFORM 316-LOAD-ROW-CELL
068000         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-COL-CNT.
068100     IF WS-ROW-COMPARE-AREA = SPACES
068200         ADD 1 TO WS-EMPTY-ROW-CNT
068300         GO TO 315-EXIT.
068400*
068500     MOVE 'N' TO WS-ROW-DUP-SW.
068600     PERFORM 317-COMPARE-ROW-TO THRU 317-EXIT
068700         VARYING WS-JX FROM 1 BY 1
068800         UNTIL WS-JX >= WS-RX OR WS-ROW-DUP-SW = 'Y'.
068900     IF WS-ROW-DUP-SW = 'Y'
069000         ADD 1 TO WS-DUP-ROW-CNT.
069100 315-EXIT.
069200     EXIT.
069300*
069400 316-LOAD-ROW-CELL.
069500     MOVE WS-GRID-CELL(WS-RX, WS-CX) TO WS-ROW-COMPARE-CELL(WS-CX).
069600*
069700 317-COMPARE-ROW-TO.
069800     MOVE 'Y' TO WS-CELLS-MATCH-SW.
069900     PERFORM 318-MATCH-ONE-CELL
070000         VARYING WS-CX2 FROM 1 BY 1
070100         UNTIL WS-CX2 > WS-COL-CNT OR WS-CELLS-MATCH-SW = 'N'.
070200     IF WS-CELLS-MATCH-SW = 'Y'
070300         MOVE 'Y' TO WS-ROW-DUP-SW.
070400 317-EXIT.
070500     EXIT.
070600*
070700 318-MATCH-ONE-CELL.
070800     IF WS-GRID-CELL(WS-JX, WS-CX2) NOT = WS-GRID-CELL(WS-RX, WS-CX2)
070900         MOVE 'N' TO WS-CELLS-MATCH-SW.
071000*
071100*    COMPLETENESS, VALUE-LEVEL DUPLICATES, TOP-10 AND THE CALL
071200*    TO DQM01B FOR TYPE-SPECIFIC STATISTICS.
071300 310-SCAN-ONE-COLUMN.
071400     IF DQ-COL-TOTAL-CNT(WS-CX) = 0
071500         MOVE 0 TO DQ-STAT-COMPLETE(WS-CX)
071600     ELSE
071700         COMPUTE DQ-STAT-COMPLETE(WS-CX) ROUNDED =
071800             (DQ-COL-NONEMPTY-CNT(WS-CX) * 100) /
071900                 DQ-COL-TOTAL-CNT(WS-CX).
072000*
072100     PERFORM 330-BUILD-VALUE-TABLE.
072200     PERFORM 335-CALC-DUP-AND-UNIQUE.
072300     PERFORM 340-BUILD-TOP-TEN.
072400*
072500     CALL 'DQM01B' USING WS-COLUMN-VALUES-TAB,
072600             DQ-COL-NONEMPTY-CNT(WS-CX), WS-CX, WS-COL-CNT,
072700             WS-COL-ENTRY(WS-CX), WS-STATS-ENTRY(WS-CX).
072800 310-EXIT.
072900     EXIT.
073000*
073100*    BUILD THE LIST OF NON-EMPTY VALUES FOR THIS COLUMN WITH A
073200*    RUNNING COUNT PER DISTINCT VALUE (STRING COMPARE), AND
073300*    RESTAGE THE SAME NON-EMPTY VALUES CONTIGUOUSLY FOR DQM01B.
073400 330-BUILD-VALUE-TABLE.
073500     MOVE 0 TO WS-VALUE-WORK-CNT.
073600     MOVE 0 TO WS-NONEMPTY-SEEN.
073700     PERFORM 331-SCAN-COLUMN-ROW
073800         VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > WS-ROW-CNT.
073900*
074000 331-SCAN-COLUMN-ROW.
074100     IF WS-GRID-CELL(WS-RX, WS-CX) NOT = SPACES
074200         ADD 1 TO WS-NONEMPTY-SEEN
074300         MOVE WS-GRID-CELL(WS-RX, WS-CX)
074400             TO WS-COLUMN-VALUE(WS-NONEMPTY-SEEN)
074500         PERFORM 332-ACCUM-ONE-VALUE.
074600*
074700 332-ACCUM-ONE-VALUE.
074800     MOVE 0 TO WS-VX.
074900     MOVE 1 TO WS-IX.
075000     PERFORM 333-MATCH-VALUE-ENTRY
075100         UNTIL WS-IX > WS-VALUE-WORK-CNT OR WS-VX NOT = 0.
075200     IF WS-VX = 0
075300         ADD 1 TO WS-VALUE-WORK-CNT
075400         MOVE WS-GRID-CELL(WS-RX, WS-CX)
075500             TO WS-VW-TEXT(WS-VALUE-WORK-CNT)
075600         MOVE 1 TO WS-VW-COUNT(WS-VALUE-WORK-CNT)
075700     ELSE
075800         ADD 1 TO WS-VW-COUNT(WS-VX).
075900*
076000 333-MATCH-VALUE-ENTRY.
076100     IF WS-VW-TEXT(WS-IX) = WS-GRID-CELL(WS-RX, WS-CX)
076200         MOVE WS-IX TO WS-VX
076300     ELSE
076400         ADD 1 TO WS-IX.
076500*
076600 335-CALC-DUP-AND-UNIQUE.
076700     MOVE WS-VALUE-WORK-CNT TO DQ-COL-UNIQUE-CNT(WS-CX).
076800     MOVE 0 TO DQ-STAT-DUP-CNT(WS-CX).
076900     PERFORM 336-ADD-DUP-FOR-VALUE
077000         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-VALUE-WORK-CNT.
077100*
077200 336-ADD-DUP-FOR-VALUE.
077300     IF WS-VW-COUNT(WS-IX) > 1
077400         COMPUTE DQ-STAT-DUP-CNT(WS-CX) =
077500             DQ-STAT-DUP-CNT(WS-CX) + WS-VW-COUNT(WS-IX) - 1.
077600*
077700*    SELECTION SORT OF THE VALUE-WORK TABLE BY DESCENDING COUNT,
077800*    TIES KEPT IN FIRST-SEEN ORDER (SWAP ONLY WHEN STRICTLY
077900*    GREATER), TOP 10 MOVED TO THE STATS-ENTRY TABLE.
078000 340-BUILD-TOP-TEN.
078100     PERFORM 341-SORT-OUTER
078200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-VALUE-WORK-CNT.
078300*
078400     MOVE 0 TO DQ-STAT-TOP-CNT(WS-CX).
078500     PERFORM 343-COPY-TOP-ENTRY
078600         VARYING WS-IX FROM 1 BY 1
078700         UNTIL WS-IX > WS-VALUE-WORK-CNT OR WS-IX > 10.
078800*
078900 341-SORT-OUTER.
079000     PERFORM 344-SORT-INNER
079100         VARYING WS-JX FROM WS-IX BY 1
079200         UNTIL WS-JX > WS-VALUE-WORK-CNT.
079300*
079400 344-SORT-INNER.
079500     IF WS-VW-COUNT(WS-JX) > WS-VW-COUNT(WS-IX)
079600         PERFORM 342-SWAP-VALUE-ENTRIES.
079700*
079800 342-SWAP-VALUE-ENTRIES.
079900     MOVE WS-VW-TEXT(WS-IX)  TO WS-VW-SWAP-TEXT.
080000     MOVE WS-VW-TEXT(WS-JX)  TO WS-VW-TEXT(WS-IX).
080100     MOVE WS-VW-SWAP-TEXT    TO WS-VW-TEXT(WS-JX).
080200     MOVE WS-VW-COUNT(WS-IX) TO WS-VX.
080300     MOVE WS-VW-COUNT(WS-JX) TO WS-VW-COUNT(WS-IX).
080400     MOVE WS-VX              TO WS-VW-COUNT(WS-JX).
080500*
080600 343-COPY-TOP-ENTRY.
080700     ADD 1 TO DQ-STAT-TOP-CNT(WS-CX).
080800     MOVE WS-VW-TEXT(WS-IX)  TO DQ-STAT-TOP-VALUE(WS-CX, WS-IX).
080900     MOVE WS-VW-COUNT(WS-IX) TO DQ-STAT-TOP-COUNT(WS-CX, WS-IX).
081000*
081100*    SHEET QUALITY SCORE = AVG COLUMN COMPLETENESS LESS A
081200*    DUPLICATE-ROW PENALTY, FLOORED AT ZERO.
081300 320-CALC-SHEET-QUALITY.
081400     MOVE 0 TO WS-SCORE-SUM.
081500     IF WS-COL-CNT = 0
081600         MOVE 0 TO WS-SHEET-SCORE
081700         GO TO 320-EXIT.
081800*
081900     PERFORM 321-ADD-COMPLETENESS
082000         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-COL-CNT.
082100     COMPUTE WS-SCORE-SUM ROUNDED = WS-SCORE-SUM / WS-COL-CNT.
082200*
082300     IF WS-ROW-CNT = 0
082400         COMPUTE WS-SCORE-PENALTY ROUNDED = WS-DUP-ROW-CNT * 100
082500     ELSE
082600         COMPUTE WS-SCORE-PENALTY ROUNDED =
082700             (WS-DUP-ROW-CNT * 100) / WS-ROW-CNT.
082800     IF WS-SCORE-PENALTY > 30
082900         MOVE 30 TO WS-SCORE-PENALTY.
083000*
083100     COMPUTE WS-SHEET-SCORE ROUNDED = WS-SCORE-SUM - WS-SCORE-PENALTY.
083200     IF WS-SHEET-SCORE < 0
083300         MOVE 0 TO WS-SHEET-SCORE.
083400 320-EXIT.
083500     EXIT.
083600*
083700 321-ADD-COMPLETENESS.
083800     COMPUTE WS-SCORE-SUM = WS-SCORE-SUM + DQ-STAT-COMPLETE(WS-CX).
083900*
084000*    COUNT OF COLUMNS PER RESOLVED TYPE, FOR THE SUMMARY REPORT.
084100 350-BUILD-TYPE-SUMMARY.
084200     PERFORM 351-ZERO-TYPE-COUNT
084300         VARYING WS-TX FROM 1 BY 1 UNTIL WS-TX > 14.
084400     PERFORM 352-TALLY-ONE-COLUMN
084500         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-COL-CNT.
084600*
084700 351-ZERO-TYPE-COUNT.
084800     MOVE 0 TO WS-TS-COUNT(WS-TX).
084900*
085000 352-TALLY-ONE-COLUMN.
085100     PERFORM 353-MATCH-TYPE-NAME
085200         VARYING WS-TX FROM 1 BY 1 UNTIL WS-TX > 14.
085300*
085400 353-MATCH-TYPE-NAME.
085500     IF DQ-COL-TYPE(WS-CX) = WS-TYPE-NAME-ENTRY(WS-TX)
085600         ADD 1 TO WS-TS-COUNT(WS-TX).
085700*
085800******************************************************************
085900*        REPORT WRITER                                           *
086000******************************************************************
086100 400-WRITE-REPORT.
086200     WRITE REPORT-RECORD FROM RPT-RUN-HEADER.
086300     PERFORM 410-WRITE-SUMMARY THRU 410-EXIT.
086400     PERFORM 420-WRITE-COLUMN-ANALYSIS THRU 420-EXIT.
086500     PERFORM 430-WRITE-DATA-PREVIEW THRU 430-EXIT.
086600     PERFORM 440-WRITE-DATA-QUALITY THRU 440-EXIT.
086700 400-EXIT.
086800     EXIT.
086900*
087000 410-WRITE-SUMMARY.
087100     MOVE WS-RUN-MM TO RPT-RUN-MM.
087200     MOVE WS-RUN-DD TO RPT-RUN-DD.
087300     MOVE WS-RUN-CENT-YR TO RPT-RUN-CCYY.
087400*
087500     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
087600     MOVE SPACES TO RPT-TITLE.
087700     MOVE 'SECTION 1 - SUMMARY' TO RPT-TITLE-TEXT.
087800     WRITE REPORT-RECORD FROM RPT-TITLE.
087900     WRITE REPORT-RECORD FROM RPT-SPACES.
088000*
088100     MOVE 'CELLIN' TO RPT-SUMM-FILE.
088200     WRITE REPORT-RECORD FROM RPT-SUMM-TOTALS.
088300     MOVE 1 TO RPT-SUMM-SHEETS.
088400     MOVE WS-ROW-CNT TO RPT-SUMM-ROWS.
088500     MOVE WS-COL-CNT TO RPT-SUMM-COLS.
088600     WRITE REPORT-RECORD FROM RPT-SUMM-LINE2.
088700     MOVE WS-SHEET-SCORE TO RPT-SUMM-OVSCORE.
088800     WRITE REPORT-RECORD FROM RPT-SUMM-LINE3.
088900     WRITE REPORT-RECORD FROM RPT-SPACES.
089000*
089100     WRITE REPORT-RECORD FROM RPT-SHEET-HDR.
089200     MOVE SPACES TO RPT-SHEET-DETAIL.
089300     MOVE 'SHEET1' TO RPT-SD-NAME.
089400     MOVE WS-ROW-CNT TO RPT-SD-ROWS.
089500     MOVE WS-COL-CNT TO RPT-SD-COLS.
089600     MOVE WS-SHEET-SCORE TO RPT-SD-SCORE.
089700     MOVE WS-DUP-ROW-CNT TO RPT-SD-DUPS.
089800     MOVE WS-EMPTY-ROW-CNT TO RPT-SD-EMPTY.
089900     WRITE REPORT-RECORD FROM RPT-SHEET-DETAIL.
090000     WRITE REPORT-RECORD FROM RPT-SPACES.
090100*
090200     PERFORM 415-SORT-TYPE-SUMMARY.
090300     WRITE REPORT-RECORD FROM RPT-TYPE-HDR.
090400     PERFORM 412-WRITE-TYPE-LINE
090500         VARYING WS-TX FROM 1 BY 1 UNTIL WS-TX > 14.
090600 410-EXIT.
090700     EXIT.
090800*
090900 412-WRITE-TYPE-LINE.
091000     IF WS-TS-COUNT(WS-TX) > 0
091100         MOVE SPACES TO RPT-TYPE-DETAIL
091200         MOVE WS-TYPE-NAME-ENTRY(WS-TX) TO RPT-TD-TYPE
091300         MOVE WS-TS-COUNT(WS-TX) TO RPT-TD-COUNT
091400         WRITE REPORT-RECORD FROM RPT-TYPE-DETAIL.
091500*
091600*    SELECTION SORT OF THE 14-ENTRY TYPE-SUMMARY TABLE BY
091700*    DESCENDING COUNT (SWAP ONLY WHEN STRICTLY GREATER) SO THE
091800*    REPORT LISTS THE MOST COMMON TYPE FIRST.
091900 415-SORT-TYPE-SUMMARY.
092000     PERFORM 416-SORT-TYPE-OUTER
092100         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 14.
092200*
092300 416-SORT-TYPE-OUTER.
092400     PERFORM 418-SORT-TYPE-INNER
092500         VARYING WS-JX FROM WS-IX BY 1 UNTIL WS-JX > 14.
092600*
092700 418-SORT-TYPE-INNER.
092800     IF WS-TS-COUNT(WS-JX) > WS-TS-COUNT(WS-IX)
092900         PERFORM 417-SWAP-TYPE-ENTRIES.
093000*
093100 417-SWAP-TYPE-ENTRIES.
093200     MOVE WS-TYPE-NAME-ENTRY(WS-IX) TO WS-TYPE-NAME-SAVE.
093300     MOVE WS-TYPE-NAME-ENTRY(WS-JX) TO WS-TYPE-NAME-ENTRY(WS-IX).
093400     MOVE WS-TYPE-NAME-SAVE         TO WS-TYPE-NAME-ENTRY(WS-JX).
093500     MOVE WS-TS-COUNT(WS-IX)        TO WS-VX.
093600     MOVE WS-TS-COUNT(WS-JX)        TO WS-TS-COUNT(WS-IX).
093700     MOVE WS-VX                     TO WS-TS-COUNT(WS-JX).
093800*
093900 420-WRITE-COLUMN-ANALYSIS.
094000     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
094100     MOVE SPACES TO RPT-TITLE.
094200     MOVE 'SECTION 2 - COLUMN ANALYSIS' TO RPT-TITLE-TEXT.
094300     WRITE REPORT-RECORD FROM RPT-TITLE.
094400     WRITE REPORT-RECORD FROM RPT-SPACES.
094500     WRITE REPORT-RECORD FROM RPT-COL-HDR1.
094600*
094700     PERFORM 425-WRITE-ONE-COL-LINE
094800         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-COL-CNT.
094900 420-EXIT.
095000     EXIT.
095100*
095200 425-WRITE-ONE-COL-LINE.
095300     MOVE SPACES TO RPT-COL-DETAIL.
095400     MOVE DQ-COL-HEADER(WS-CX) TO RPT-CD-HEADER.
095500     MOVE DQ-COL-TYPE(WS-CX)   TO RPT-CD-TYPE.
095600     MOVE DQ-COL-TOTAL-CNT(WS-CX) TO RPT-CD-TOTAL.
095700     MOVE DQ-COL-NONEMPTY-CNT(WS-CX) TO RPT-CD-NONEMP.
095800     MOVE DQ-COL-EMPTY-CNT(WS-CX) TO RPT-CD-EMPTY.
095900     MOVE DQ-COL-UNIQUE-CNT(WS-CX) TO RPT-CD-UNIQUE.
096000     MOVE DQ-STAT-COMPLETE(WS-CX) TO RPT-CD-COMPL.
096100     MOVE DQ-STAT-DUP-CNT(WS-CX) TO RPT-CD-DUPS.
096200*
096300     IF DQ-NUMERIC-APPLIES(WS-CX)
096400         MOVE DQ-STAT-MIN-VAL(WS-CX) TO WS-EDIT-AMT
096500         PERFORM 427-EDIT-AMT-TO-TEXT
096600         MOVE WS-EDIT-TEXT TO RPT-CD-MIN
096700         MOVE DQ-STAT-MAX-VAL(WS-CX) TO WS-EDIT-AMT
096800         PERFORM 427-EDIT-AMT-TO-TEXT
096900         MOVE WS-EDIT-TEXT TO RPT-CD-MAX
097000         MOVE DQ-STAT-MEAN-VAL(WS-CX) TO WS-EDIT-AMT
097100         PERFORM 427-EDIT-AMT-TO-TEXT
097200         MOVE WS-EDIT-TEXT TO RPT-CD-MEAN
097300         MOVE DQ-STAT-MEDIAN-VAL(WS-CX) TO WS-EDIT-AMT
097400         PERFORM 427-EDIT-AMT-TO-TEXT
097500         MOVE WS-EDIT-TEXT TO RPT-CD-MEDIAN
097600         MOVE DQ-STAT-STDDEV-VAL(WS-CX) TO WS-EDIT-AMT
097700         PERFORM 427-EDIT-AMT-TO-TEXT
097800         MOVE WS-EDIT-TEXT TO RPT-CD-STDDEV
097900         MOVE DQ-STAT-SUM-VAL(WS-CX) TO WS-EDIT-AMT
098000         PERFORM 427-EDIT-AMT-TO-TEXT
098100         MOVE WS-EDIT-TEXT TO RPT-CD-SUM
098200         MOVE DQ-STAT-OUTLIER-CNT(WS-CX) TO RPT-CD-OUTL
098300     ELSE
098400         MOVE '-' TO RPT-CD-MIN
098500         MOVE '-' TO RPT-CD-MAX
098600         MOVE '-' TO RPT-CD-MEAN
098700         MOVE '-' TO RPT-CD-MEDIAN
098800         MOVE '-' TO RPT-CD-STDDEV
098900         MOVE '-' TO RPT-CD-SUM.
099000*
099100     IF DQ-STAT-TOP-CNT(WS-CX) > 0
099200         MOVE DQ-STAT-TOP-VALUE(WS-CX, 1) TO RPT-CD-TOPVAL
099300         MOVE DQ-STAT-TOP-COUNT(WS-CX, 1) TO RPT-CD-TOPCNT.
099400     WRITE REPORT-RECORD FROM RPT-COL-DETAIL.
099500*
099600*    CONVERT A SIGNED COMP-3 AMOUNT TO 10-BYTE DISPLAY TEXT FOR
099700*    THE ALPHANUMERIC REPORT COLUMNS, SO EACH COLUMN PRINTS
099800*    EITHER THE NUMBER OR A LITERAL '-' FROM ONE MOVE TARGET.
099900 427-EDIT-AMT-TO-TEXT.
100000     MOVE WS-EDIT-AMT TO WS-EDIT-SRC.
100100     MOVE WS-EDIT-SRC TO WS-EDIT-TEXT.
100200*
100300 430-WRITE-DATA-PREVIEW.
100400     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
100500     MOVE SPACES TO RPT-TITLE.
100600     MOVE 'SECTION 3 - DATA PREVIEW' TO RPT-TITLE-TEXT.
100700     WRITE REPORT-RECORD FROM RPT-TITLE.
100800     WRITE REPORT-RECORD FROM RPT-SPACES.
100900*
101000     MOVE SPACES TO RPT-PREV-HDR.
101100     PERFORM 431-WRITE-HDR-COL
101200         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-COL-CNT.
101300     WRITE REPORT-RECORD FROM RPT-PREV-HDR.
101400*
101500     MOVE SPACES TO RPT-PREV-TYPE.
101600     PERFORM 432-WRITE-TYPE-COL
101700         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-COL-CNT.
101800     WRITE REPORT-RECORD FROM RPT-PREV-TYPE.
101900*
102000     PERFORM 433-WRITE-PREVIEW-ROW THRU 433-EXIT
102100         VARYING WS-RX FROM 1 BY 1
102200         UNTIL WS-RX > WS-ROW-CNT OR WS-RX > 20.
102300 430-EXIT.
102400     EXIT.
102500*
102600 431-WRITE-HDR-COL.
102700     MOVE DQ-COL-HEADER(WS-CX)(1:6) TO RPT-PH-COL(WS-CX).
102800*
102900 432-WRITE-TYPE-COL.
103000     MOVE DQ-COL-TYPE(WS-CX)(1:6) TO RPT-PT-COL(WS-CX).
103100*
103200 433-WRITE-PREVIEW-ROW.
103300     MOVE SPACES TO RPT-PREV-DETAIL.
103400     MOVE WS-RX TO RPT-PD-ROW.
103500     PERFORM 434-WRITE-PREVIEW-CELL
103600         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-COL-CNT.
103700     WRITE REPORT-RECORD FROM RPT-PREV-DETAIL.
103800 433-EXIT.
103900     EXIT.
104000*
104100 434-WRITE-PREVIEW-CELL.
104200     MOVE WS-GRID-CELL(WS-RX, WS-CX)(1:6) TO RPT-PD-COL(WS-CX).
104300*
104400 440-WRITE-DATA-QUALITY.
104500     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
104600     MOVE SPACES TO RPT-TITLE.
104700     MOVE 'SECTION 4 - DATA QUALITY' TO RPT-TITLE-TEXT.
104800     WRITE REPORT-RECORD FROM RPT-TITLE.
104900     WRITE REPORT-RECORD FROM RPT-SPACES.
105000*
105100     MOVE WS-SHEET-SCORE TO RPT-DQS-SCORE.
105200     WRITE REPORT-RECORD FROM RPT-DQ-SCORE.
105300     WRITE REPORT-RECORD FROM RPT-SPACES.
105400*
105500     WRITE REPORT-RECORD FROM RPT-DQ-HDR.
105600     PERFORM 441-WRITE-DQ-LINE
105700         VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > WS-COL-CNT.
105800     WRITE REPORT-RECORD FROM RPT-SPACES.
105900*
106000     PERFORM 450-DETECT-ISSUES.
106100     WRITE REPORT-RECORD FROM RPT-ISSUE-HDR.
106200     IF WS-ISSUE-CNT = 0
106300         MOVE SPACES TO RPT-ISSUE-DETAIL
106400         MOVE 'NONE' TO RPT-ID-TYPE
106500         MOVE 'NO DATA QUALITY ISSUES DETECTED' TO RPT-ID-DETAIL
106600         MOVE 'OK' TO RPT-ID-SEVERITY
106700         WRITE REPORT-RECORD FROM RPT-ISSUE-DETAIL
106800     ELSE
106900         PERFORM 442-WRITE-ISSUE-LINE
107000             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-ISSUE-CNT.
107100 440-EXIT.
107200     EXIT.
107300*
107400 441-WRITE-DQ-LINE.
107500     MOVE SPACES TO RPT-DQ-DETAIL.
107600     MOVE DQ-COL-HEADER(WS-CX) TO RPT-DQD-HEADER.
107700     MOVE DQ-STAT-COMPLETE(WS-CX) TO RPT-DQD-COMPL.
107800     MOVE DQ-COL-UNIQUE-CNT(WS-CX) TO RPT-DQD-UNIQUE.
107900     MOVE DQ-STAT-DUP-CNT(WS-CX) TO RPT-DQD-DUPS.
108000     PERFORM 445-RATE-COLUMN.
108100     MOVE WS-EDIT-TEXT(1:10) TO RPT-DQD-RATING.
108200     WRITE REPORT-RECORD FROM RPT-DQ-DETAIL.
108300*
108400 442-WRITE-ISSUE-LINE.
108500     MOVE SPACES TO RPT-ISSUE-DETAIL.
108600     MOVE WS-ISSUE-TYPE(WS-IX) TO RPT-ID-TYPE.
108700     MOVE WS-ISSUE-DETAIL(WS-IX) TO RPT-ID-DETAIL.
108800     MOVE WS-ISSUE-SEVERITY(WS-IX) TO RPT-ID-SEVERITY.
108900     WRITE REPORT-RECORD FROM RPT-ISSUE-DETAIL.
109000*
109100*    COMPLETENESS RATING - PLACES THE RATING WORD IN
109200*    WS-EDIT-TEXT FOR THE CALLER TO MOVE INTO THE REPORT LINE.
109300 445-RATE-COLUMN.
109400     IF DQ-STAT-COMPLETE(WS-CX) >= 95
109500         MOVE 'EXCELLENT' TO WS-EDIT-TEXT
109600     ELSE
109700     IF DQ-STAT-COMPLETE(WS-CX) >= 80
109800         MOVE 'GOOD'      TO WS-EDIT-TEXT
109900     ELSE
110000     IF DQ-STAT-COMPLETE(WS-CX) >= 60
110100         MOVE 'FAIR'      TO WS-EDIT-TEXT
110200     ELSE
110300         MOVE 'POOR'      TO WS-EDIT-TEXT.
110400*
110500*    ISSUE DETECTION - SHEET-LEVEL ISSUES FIRST, THEN ONE PASS
110600*    OF PER-COLUMN COMPLETENESS AND OUTLIER ISSUES.
110700 450-DETECT-ISSUES.
110800     MOVE 0 TO WS-ISSUE-CNT.
110900     IF WS-DUP-ROW-CNT > 0
111000         ADD 1 TO WS-ISSUE-CNT
111100         MOVE 'DUPLICATE ROWS' TO WS-ISSUE-TYPE(WS-ISSUE-CNT)
111200         MOVE WS-DUP-ROW-CNT TO WS-EDIT-SRC
111300         MOVE WS-EDIT-SRC TO WS-ISSUE-DETAIL(WS-ISSUE-CNT)
111400         MOVE 'WARNING' TO WS-ISSUE-SEVERITY(WS-ISSUE-CNT).
111500     IF WS-EMPTY-ROW-CNT > 0
111600         ADD 1 TO WS-ISSUE-CNT
111700         MOVE 'EMPTY ROWS' TO WS-ISSUE-TYPE(WS-ISSUE-CNT)
111800         MOVE WS-EMPTY-ROW-CNT TO WS-EDIT-SRC
111900         MOVE WS-EDIT-SRC TO WS-ISSUE-DETAIL(WS-ISSUE-CNT)
112000         MOVE 'INFO' TO WS-ISSUE-SEVERITY(WS-ISSUE-CNT).
112100*
112200     PERFORM 451-CHECK-COLUMN-ISSUES
112300         VARYING WS-CX FROM 1 BY 1
112400         UNTIL WS-CX > WS-COL-CNT OR WS-ISSUE-CNT > 23.
112500*
112600 451-CHECK-COLUMN-ISSUES.
112700     IF DQ-STAT-COMPLETE(WS-CX) < 50
112800         ADD 1 TO WS-ISSUE-CNT
112900         MOVE 'LOW COMPLETENESS' TO WS-ISSUE-TYPE(WS-ISSUE-CNT)
113000         MOVE DQ-COL-HEADER(WS-CX) TO WS-ISSUE-DETAIL(WS-ISSUE-CNT)
113100         MOVE 'CRITICAL' TO WS-ISSUE-SEVERITY(WS-ISSUE-CNT)
113200     ELSE
113300     IF DQ-STAT-COMPLETE(WS-CX) < 80
113400         ADD 1 TO WS-ISSUE-CNT
113500         MOVE 'MODERATE COMPLETENESS' TO WS-ISSUE-TYPE(WS-ISSUE-CNT)
113600         MOVE DQ-COL-HEADER(WS-CX) TO WS-ISSUE-DETAIL(WS-ISSUE-CNT)
113700         MOVE 'WARNING' TO WS-ISSUE-SEVERITY(WS-ISSUE-CNT).
113800     IF DQ-HAS-OUTLIERS(WS-CX) AND WS-ISSUE-CNT < 25
113900         ADD 1 TO WS-ISSUE-CNT
114000         MOVE 'OUTLIERS DETECTED' TO WS-ISSUE-TYPE(WS-ISSUE-CNT)
114100         MOVE DQ-COL-HEADER(WS-CX) TO WS-ISSUE-DETAIL(WS-ISSUE-CNT)
114200         MOVE 'INFO' TO WS-ISSUE-SEVERITY(WS-ISSUE-CNT).
114300*
114400******************************************************************
114500*        CELL TYPE CLASSIFICATION                                *
114600******************************************************************
114700*    CLASSIFIES DQ-CELL-VALUE, LEAVING THE TYPE NUMBER (SEE
114800*    DQCOLWK FOR THE NUMBERING) IN WS-CELL-TYPE-NO.  RULES ARE
114900*    CHECKED IN THE PRIORITY ORDER THE SHEET PROFILER HAS ALWAYS
115000*    USED - EMPTY, BOOLEAN, PERCENTAGE, CURRENCY, EMAIL, URL,
115100*    DATE/DATETIME/TIME, PHONE, INTEGER, FLOAT, ELSE TEXT.
115200 600-CLASSIFY-CELL.
115300     MOVE DQ-CELL-VALUE TO WS-CELL-TEXT.
115400     MOVE 0 TO WS-TRIM-LEN.
115500     PERFORM 601-FIND-TRIM-LEN
115600         VARYING WS-SCAN-PX FROM 60 BY -1
115700         UNTIL WS-SCAN-PX = 0 OR WS-TRIM-LEN NOT = 0.
115800*
115900     IF WS-TRIM-LEN = 0
116000         MOVE 1 TO WS-CELL-TYPE-NO
116100         GO TO 600-EXIT.
116200*
116300     MOVE WS-CELL-TEXT TO WS-UPPER-TEXT.
116400     INSPECT WS-UPPER-TEXT CONVERTING
116500         'abcdefghijklmnopqrstuvwxyz'
116600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
116700*
116800     IF (WS-TRIM-LEN = 4 AND WS-UPPER-TEXT(1:4) = 'TRUE')
116900        OR (WS-TRIM-LEN = 5 AND WS-UPPER-TEXT(1:5) = 'FALSE')
117000        OR (WS-TRIM-LEN = 3 AND WS-UPPER-TEXT(1:3) = 'YES')
117100        OR (WS-TRIM-LEN = 2 AND WS-UPPER-TEXT(1:2) = 'NO')
117200         MOVE 2 TO WS-CELL-TYPE-NO
117300         GO TO 600-EXIT.
117400*
117500     PERFORM 605-TEST-PERCENTAGE THRU 605-EXIT.
117600     IF WS-CELL-TYPE-NO = 3
117700         GO TO 600-EXIT.
117800*
117900     PERFORM 610-TEST-CURRENCY THRU 610-EXIT.
118000     IF WS-CELL-TYPE-NO = 4
118100         GO TO 600-EXIT.
118200*
118300     PERFORM 615-TEST-EMAIL THRU 615-EXIT.
118400     IF WS-CELL-TYPE-NO = 5
118500         GO TO 600-EXIT.
118600*
118700     PERFORM 620-TEST-URL THRU 620-EXIT.
118800     IF WS-CELL-TYPE-NO = 6
118900         GO TO 600-EXIT.
119000*
119100     PERFORM 625-TEST-DATE-GROUP THRU 625-EXIT.
119200     IF WS-CELL-TYPE-NO NOT = 0
119300         GO TO 600-EXIT.
119400*
119500     PERFORM 630-TEST-PHONE THRU 630-EXIT.
119600     IF WS-CELL-TYPE-NO = 7
119700         GO TO 600-EXIT.
119800*
119900     PERFORM 635-TEST-INTEGER THRU 635-EXIT.
120000     IF WS-CELL-TYPE-NO = 8
120100         GO TO 600-EXIT.
120200*
120300     PERFORM 640-TEST-FLOAT THRU 640-EXIT.
120400     IF WS-CELL-TYPE-NO = 9
120500         GO TO 600-EXIT.
120600*
120700     MOVE 13 TO WS-CELL-TYPE-NO.
120800 600-EXIT.
120900     EXIT.
121000*
121100 601-FIND-TRIM-LEN.
121200     IF WS-CELL-TEXT(WS-SCAN-PX:1) NOT = SPACE
121300         MOVE WS-SCAN-PX TO WS-TRIM-LEN.
121400*
121500*    PERCENTAGE - OPTIONAL '-', DIGITS, OPTIONAL '.' DIGITS,
121600*    OPTIONAL BLANKS, TRAILING '%'.
121700 605-TEST-PERCENTAGE.
121800     MOVE 0 TO WS-CELL-TYPE-NO.
121900     IF WS-CELL-TEXT(WS-TRIM-LEN:1) NOT = '%'
122000         GO TO 605-EXIT.
122100     MOVE WS-TRIM-LEN TO WS-SCAN-PX.
122200     SUBTRACT 1 FROM WS-SCAN-PX.
122300     PERFORM 606-BACK-UP-A-BLANK
122400         UNTIL WS-SCAN-PX = 0
122500            OR WS-CELL-TEXT(WS-SCAN-PX:1) NOT = SPACE.
122600     IF WS-SCAN-PX = 0
122700         GO TO 605-EXIT.
122800     PERFORM 660-TEST-NUMERIC-BODY THRU 660-EXIT.
122900     IF DQ-LOOKS-LIKE-DATE
123000         MOVE 3 TO WS-CELL-TYPE-NO.
123100 605-EXIT.
123200     EXIT.
123300*
123400 606-BACK-UP-A-BLANK.
123500     SUBTRACT 1 FROM WS-SCAN-PX.
123600*
123700*    CURRENCY - '$' LEADING OR TRAILING THE NUMERIC BODY, WHICH
123800*    MAY CARRY COMMA GROUPING.
123900 610-TEST-CURRENCY.
124000     MOVE 0 TO WS-CELL-TYPE-NO.
124100     IF WS-CELL-TEXT(1:1) = '$'
124200         MOVE 2 TO WS-SCAN-PX
124300         PERFORM 662-TEST-NUMERIC-RANGE THRU 662-EXIT
124400         IF DQ-LOOKS-LIKE-DATE
124500             MOVE 4 TO WS-CELL-TYPE-NO
124600         END-IF
124700     ELSE
124800     IF WS-CELL-TEXT(WS-TRIM-LEN:1) = '$'
124900         MOVE WS-TRIM-LEN TO WS-SCAN-PX
125000         SUBTRACT 1 FROM WS-SCAN-PX
125100         MOVE 1 TO WS-IX
125200         PERFORM 663-TEST-NUMERIC-PREFIX THRU 663-EXIT
125300         IF DQ-LOOKS-LIKE-DATE
125400             MOVE 4 TO WS-CELL-TYPE-NO
125500         END-IF
125600     END-IF.
125700 610-EXIT.
125800     EXIT.
125900*
126000*    EMAIL - EXACTLY ONE '@', A '.' SOMEWHERE AFTER IT WITH AT
126100*    LEAST TWO LETTERS FOLLOWING THE LAST '.'.
126200 615-TEST-EMAIL.
126300     MOVE 0 TO WS-CELL-TYPE-NO.
126400     MOVE 0 TO WS-AT-CNT.
126500     MOVE 0 TO WS-IX.
126600     PERFORM 616-SCAN-FOR-AT
126700         VARYING WS-SCAN-PX FROM 1 BY 1 UNTIL WS-SCAN-PX > WS-TRIM-LEN.
126800     IF WS-AT-CNT NOT = 1 OR WS-IX = 1 OR WS-IX = WS-TRIM-LEN
126900         GO TO 615-EXIT.
127000     MOVE 0 TO WS-DOT-CNT.
127100     MOVE 0 TO WS-JX.
127200     PERFORM 617-SCAN-FOR-DOT
127300         VARYING WS-SCAN-PX FROM WS-IX BY 1
127400         UNTIL WS-SCAN-PX > WS-TRIM-LEN.
127500     IF WS-DOT-CNT = 0 OR WS-JX = WS-TRIM-LEN
127600         GO TO 615-EXIT.
127700     IF (WS-TRIM-LEN - WS-JX) < 2
127800         GO TO 615-EXIT.
127900     MOVE 5 TO WS-CELL-TYPE-NO.
128000 615-EXIT.
128100     EXIT.
128200*
128300 616-SCAN-FOR-AT.
128400     IF WS-CELL-TEXT(WS-SCAN-PX:1) = '@'
128500         ADD 1 TO WS-AT-CNT
128600         MOVE WS-SCAN-PX TO WS-IX.
128700*
128800 617-SCAN-FOR-DOT.
128900     IF WS-CELL-TEXT(WS-SCAN-PX:1) = '.'
129000         ADD 1 TO WS-DOT-CNT
129100         MOVE WS-SCAN-PX TO WS-JX.
129200*
129300*    URL - STARTS 'HTTP://' OR 'HTTPS://' (CASE-FOLDED), NO
129400*    EMBEDDED BLANKS.
129500 620-TEST-URL.
129600     MOVE 0 TO WS-CELL-TYPE-NO.
129700     IF WS-TRIM-LEN < 7
129800         GO TO 620-EXIT.
129900     IF WS-UPPER-TEXT(1:7) NOT = 'HTTP://'
130000        AND WS-UPPER-TEXT(1:8) NOT = 'HTTPS://'
130100         GO TO 620-EXIT.
130200     MOVE 1 TO WS-SCAN-PX.
130300     PERFORM 621-SCAN-FOR-BLANK
130400         UNTIL WS-SCAN-PX > WS-TRIM-LEN
130500            OR WS-CELL-TEXT(WS-SCAN-PX:1) = SPACE.
130600     IF WS-SCAN-PX <= WS-TRIM-LEN
130700         GO TO 620-EXIT.
130800     MOVE 6 TO WS-CELL-TYPE-NO.
130900 620-EXIT.
131000     EXIT.
131100*
131200 621-SCAN-FOR-BLANK.
131300     ADD 1 TO WS-SCAN-PX.
131400*
131500*    DATE / DATETIME / TIME - CHECKED BEFORE PHONE SO A DATE
131600*    CONTAINING '-' IS NOT MISREAD AS A PHONE NUMBER.  ISO
131700*    SHAPES ONLY - YYYY-MM-DD, YYYY-MM-DDTHH:MM:SS (OR WITH A
131800*    BLANK SEPARATOR), AND HH:MM:SS ALONE.
131900 625-TEST-DATE-GROUP.
132000     MOVE 0 TO WS-CELL-TYPE-NO.
132100     IF WS-TRIM-LEN = 10
132200         PERFORM 645-TEST-ISO-DATE THRU 645-EXIT
132300         IF DQ-LOOKS-LIKE-DATE
132400             MOVE 10 TO WS-CELL-TYPE-NO
132500             GO TO 625-EXIT
132600         END-IF.
132700     IF WS-TRIM-LEN = 19
132800         PERFORM 645-TEST-ISO-DATE THRU 645-EXIT
132900         IF DQ-LOOKS-LIKE-DATE
133000            AND (WS-CELL-TEXT(11:1) = 'T' OR
133100                 WS-CELL-TEXT(11:1) = SPACE)
133200             MOVE 12 TO WS-SCAN-PX
133300             PERFORM 650-TEST-ISO-TIME THRU 650-EXIT
133400             IF DQ-LOOKS-LIKE-DATE
133500                 MOVE 11 TO WS-CELL-TYPE-NO
133600                 GO TO 625-EXIT
133700             END-IF
133800         END-IF.
133900     IF WS-TRIM-LEN = 8
134000         MOVE 1 TO WS-SCAN-PX
134100         PERFORM 650-TEST-ISO-TIME THRU 650-EXIT
134200         IF DQ-LOOKS-LIKE-DATE
134300             MOVE 12 TO WS-CELL-TYPE-NO
134400         END-IF.
134500 625-EXIT.
134600     EXIT.
134700*
134800*    TESTS THE FIRST 10 CHARACTERS OF WS-CELL-TEXT FOR THE
134900*    SHAPE YYYY-MM-DD WITH MONTH 01-12 AND DAY 01-31.
135000 645-TEST-ISO-DATE.
135100     MOVE 'N' TO WS-IS-DATE-LIKE-SW.
135200     IF WS-CELL-TEXT(5:1) NOT = '-' OR WS-CELL-TEXT(8:1) NOT = '-'
135300         GO TO 645-EXIT.
135400     IF (WS-CELL-TEXT(1:4) IS NOT NUMERIC)
135500        OR (WS-CELL-TEXT(6:2) IS NOT NUMERIC)
135600        OR (WS-CELL-TEXT(9:2) IS NOT NUMERIC)
135700         GO TO 645-EXIT.
135800     IF WS-CELL-TEXT(6:2) < '01' OR WS-CELL-TEXT(6:2) > '12'
135900         GO TO 645-EXIT.
136000     IF WS-CELL-TEXT(9:2) < '01' OR WS-CELL-TEXT(9:2) > '31'
136100         GO TO 645-EXIT.
136200     MOVE 'Y' TO WS-IS-DATE-LIKE-SW.
136300 645-EXIT.
136400     EXIT.
136500*
136600*    TESTS WS-CELL-TEXT STARTING AT WS-SCAN-PX FOR THE SHAPE
136700*    HH:MM:SS.
136800 650-TEST-ISO-TIME.
136900     MOVE 'N' TO WS-IS-DATE-LIKE-SW.
137000     IF WS-CELL-TEXT(WS-SCAN-PX + 2:1) NOT = ':'
137100        OR WS-CELL-TEXT(WS-SCAN-PX + 5:1) NOT = ':'
137200         GO TO 650-EXIT.
137300     IF (WS-CELL-TEXT(WS-SCAN-PX:2) IS NOT NUMERIC)
137400        OR (WS-CELL-TEXT(WS-SCAN-PX + 3:2) IS NOT NUMERIC)
137500        OR (WS-CELL-TEXT(WS-SCAN-PX + 6:2) IS NOT NUMERIC)
137600         GO TO 650-EXIT.
137700     MOVE 'Y' TO WS-IS-DATE-LIKE-SW.
137800 650-EXIT.
137900     EXIT.
138000*
138100*    PHONE - OPTIONAL '+', OPTIONAL '(', 1-4 DIGITS, OPTIONAL
138200*    ')', THEN 6 OR MORE CHARACTERS FROM DIGITS, '-', BLANK,
138300*    '.', '/'.
138400 630-TEST-PHONE.
138500     MOVE 0 TO WS-CELL-TYPE-NO.
138600     MOVE 1 TO WS-SCAN-PX.
138700     IF WS-CELL-TEXT(1:1) = '+'
138800         ADD 1 TO WS-SCAN-PX.
138900     IF WS-CELL-TEXT(WS-SCAN-PX:1) = '('
139000         ADD 1 TO WS-SCAN-PX.
139100     MOVE 0 TO WS-DIGIT-CNT.
139200     PERFORM 631-COUNT-LEAD-DIGITS
139300         UNTIL WS-SCAN-PX > WS-TRIM-LEN
139400            OR WS-CELL-TEXT(WS-SCAN-PX:1) NOT NUMERIC
139500            OR WS-DIGIT-CNT = 4.
139600     IF WS-DIGIT-CNT = 0
139700         GO TO 630-EXIT.
139800     IF WS-CELL-TEXT(WS-SCAN-PX:1) = ')'
139900         ADD 1 TO WS-SCAN-PX.
140000     IF (WS-TRIM-LEN - WS-SCAN-PX + 1) < 6
140100         GO TO 630-EXIT.
140200     MOVE 'Y' TO WS-PHONE-OK-SW.
140300     PERFORM 632-CHECK-PHONE-CHAR
140400         VARYING WS-IX FROM WS-SCAN-PX BY 1
140500         UNTIL WS-IX > WS-TRIM-LEN OR WS-PHONE-OK-SW = 'N'.
140600     IF WS-PHONE-OK-SW = 'N'
140700         GO TO 630-EXIT.
140800     MOVE 7 TO WS-CELL-TYPE-NO.
140900 630-EXIT.
141000     EXIT.
141100*
141200 631-COUNT-LEAD-DIGITS.
141300     ADD 1 TO WS-DIGIT-CNT.
141400     ADD 1 TO WS-SCAN-PX.
141500*
141600 632-CHECK-PHONE-CHAR.
141700     MOVE WS-CELL-TEXT(WS-IX:1) TO WS-ONE-CHAR.
141800     IF WS-ONE-CHAR NOT NUMERIC
141900        AND WS-ONE-CHAR NOT = '-' AND WS-ONE-CHAR NOT = SPACE
142000        AND WS-ONE-CHAR NOT = '.' AND WS-ONE-CHAR NOT = '/'
142100         MOVE 'N' TO WS-PHONE-OK-SW.
142200*
142300*    INTEGER - AFTER REMOVING COMMAS, AN OPTIONALLY SIGNED WHOLE
142400*    NUMBER.
142500 635-TEST-INTEGER.
142600     MOVE 0 TO WS-CELL-TYPE-NO.
142700     MOVE 1 TO WS-SCAN-PX.
142800     IF WS-CELL-TEXT(1:1) = '+' OR WS-CELL-TEXT(1:1) = '-'
142900         ADD 1 TO WS-SCAN-PX.
143000     IF WS-SCAN-PX > WS-TRIM-LEN
143100         GO TO 635-EXIT.
143200     MOVE 'Y' TO WS-PHONE-OK-SW.
143300     PERFORM 636-CHECK-INT-CHAR
143400         VARYING WS-IX FROM WS-SCAN-PX BY 1
143500         UNTIL WS-IX > WS-TRIM-LEN OR WS-PHONE-OK-SW = 'N'.
143600     IF WS-PHONE-OK-SW = 'N'
143700         GO TO 635-EXIT.
143800     MOVE 8 TO WS-CELL-TYPE-NO.
143900 635-EXIT.
144000     EXIT.
144100*
144200 636-CHECK-INT-CHAR.
144300     MOVE WS-CELL-TEXT(WS-IX:1) TO WS-ONE-CHAR.
144400     IF WS-ONE-CHAR NOT NUMERIC AND WS-ONE-CHAR NOT = ','
144500         MOVE 'N' TO WS-PHONE-OK-SW.
144600*
144700*    FLOAT - SAME AS INTEGER BUT ALLOWS EXACTLY ONE '.' IN THE
144800*    DIGIT RUN.
144900 640-TEST-FLOAT.
145000     MOVE 0 TO WS-CELL-TYPE-NO.
145100     MOVE 1 TO WS-SCAN-PX.
145200     IF WS-CELL-TEXT(1:1) = '+' OR WS-CELL-TEXT(1:1) = '-'
145300         ADD 1 TO WS-SCAN-PX.
145400     IF WS-SCAN-PX > WS-TRIM-LEN
145500         GO TO 640-EXIT.
145600     MOVE 0 TO WS-DOT-CNT.
145700     MOVE 'Y' TO WS-PHONE-OK-SW.
145800     PERFORM 641-CHECK-FLOAT-CHAR
145900         VARYING WS-IX FROM WS-SCAN-PX BY 1
146000         UNTIL WS-IX > WS-TRIM-LEN OR WS-PHONE-OK-SW = 'N'.
146100     IF WS-PHONE-OK-SW = 'N' OR WS-DOT-CNT NOT = 1
146200         GO TO 640-EXIT.
146300     MOVE 9 TO WS-CELL-TYPE-NO.
146400 640-EXIT.
146500     EXIT.
146600*
146700 641-CHECK-FLOAT-CHAR.
146800     MOVE WS-CELL-TEXT(WS-IX:1) TO WS-ONE-CHAR.
146900     IF WS-ONE-CHAR = '.'
147000         ADD 1 TO WS-DOT-CNT
147100     ELSE
147200     IF WS-ONE-CHAR NOT NUMERIC AND WS-ONE-CHAR NOT = ','
147300         MOVE 'N' TO WS-PHONE-OK-SW.
147400*
147500*    TESTS THE NUMERIC BODY WS-CELL-TEXT(1:WS-SCAN-PX) FOR AN
147600*    OPTIONALLY SIGNED, COMMA-GROUPED INTEGER OR DECIMAL.  USED
147700*    BY THE PERCENTAGE TEST (BODY ENDS AT THE SPACE/PERCENT
147800*    SCAN POINTER).
147900 660-TEST-NUMERIC-BODY.
148000     MOVE 'N' TO WS-IS-DATE-LIKE-SW.
148100     MOVE 1 TO WS-IX.
148200     IF WS-CELL-TEXT(1:1) = '+' OR WS-CELL-TEXT(1:1) = '-'
148300         MOVE 2 TO WS-IX.
148400     IF WS-IX > WS-SCAN-PX
148500         GO TO 660-EXIT.
148600     MOVE 0 TO WS-DOT-CNT.
148700     MOVE 'Y' TO WS-PHONE-OK-SW.
148800     PERFORM 661-CHECK-NUM-BODY-CHAR
148900         VARYING WS-JX FROM WS-IX BY 1
149000         UNTIL WS-JX > WS-SCAN-PX OR WS-PHONE-OK-SW = 'N'.
149100     IF WS-PHONE-OK-SW = 'N' OR WS-DOT-CNT > 1
149200         GO TO 660-EXIT.
149300     MOVE 'Y' TO WS-IS-DATE-LIKE-SW.
149400 660-EXIT.
149500     EXIT.
149600*
149700 661-CHECK-NUM-BODY-CHAR.
149800     MOVE WS-CELL-TEXT(WS-JX:1) TO WS-ONE-CHAR.
149900     IF WS-ONE-CHAR = '.'
150000         ADD 1 TO WS-DOT-CNT
150100     ELSE
150200     IF WS-ONE-CHAR NOT NUMERIC AND WS-ONE-CHAR NOT = ','
150300         MOVE 'N' TO WS-PHONE-OK-SW.
150400*
150500*    TESTS WS-CELL-TEXT(WS-SCAN-PX : TRIM-END) FOR A NUMERIC
150600*    BODY (USED BY CURRENCY WITH A LEADING '$').
150700 662-TEST-NUMERIC-RANGE.
150800     MOVE 'N' TO WS-IS-DATE-LIKE-SW.
150900     IF WS-SCAN-PX > WS-TRIM-LEN
151000         GO TO 662-EXIT.
151100     MOVE 0 TO WS-DOT-CNT.
151200     MOVE 'Y' TO WS-PHONE-OK-SW.
151300     PERFORM 661-CHECK-NUM-BODY-CHAR
151400         VARYING WS-JX FROM WS-SCAN-PX BY 1
151500         UNTIL WS-JX > WS-TRIM-LEN OR WS-PHONE-OK-SW = 'N'.
151600     IF WS-PHONE-OK-SW = 'N' OR WS-DOT-CNT > 1
151700         GO TO 662-EXIT.
151800     MOVE 'Y' TO WS-IS-DATE-LIKE-SW.
151900 662-EXIT.
152000     EXIT.
152100*
152200*    TESTS WS-CELL-TEXT(1 : WS-SCAN-PX) FOR A NUMERIC BODY
152300*    (USED BY CURRENCY WITH A TRAILING '$').
152400 663-TEST-NUMERIC-PREFIX.
152500     MOVE 'N' TO WS-IS-DATE-LIKE-SW.
152600     IF WS-IX > WS-SCAN-PX
152700         GO TO 663-EXIT.
152800     MOVE 0 TO WS-DOT-CNT.
152900     MOVE 'Y' TO WS-PHONE-OK-SW.
153000     PERFORM 661-CHECK-NUM-BODY-CHAR
153100         VARYING WS-JX FROM WS-IX BY 1
153200         UNTIL WS-JX > WS-SCAN-PX OR WS-PHONE-OK-SW = 'N'.
153300     IF WS-PHONE-OK-SW = 'N' OR WS-DOT-CNT > 1
153400         GO TO 663-EXIT.
153500     MOVE 'Y' TO WS-IS-DATE-LIKE-SW.
153600 663-EXIT.
153700     EXIT.
153800*
153900 700-READ-CELL-RECORD.
154000     READ CELL-FILE
154100         AT END MOVE 'Y' TO WS-CELL-FILE-EOF.
154200     IF WS-CELLFILE-STATUS NOT = '00' AND
154300        WS-CELLFILE-STATUS NOT = '10'
154400         MOVE 'Y' TO WS-CELL-FILE-EOF.
154500*
154600 900-OPEN-FILES.
154700     OPEN INPUT  CELL-FILE.
154800     OPEN OUTPUT REPORT-FILE.
154900*
155000 905-CLOSE-FILES.
155100     CLOSE CELL-FILE.
155200     CLOSE REPORT-FILE.
