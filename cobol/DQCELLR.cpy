000100******************************************************************
000200*  DQCELLR   --  INPUT CELL RECORD                               *
000300*                                                                *
000400*  ONE RECORD PER IMPORTED SPREADSHEET CELL, IN ROW-MAJOR         *
000500*  ORDER.  ROW NUMBER ZERO CARRIES THE COLUMN HEADER TEXT;        *
000600*  ROWS 1 THROUGH N CARRY THE DATA VALUES FOR THE SHEET BEING     *
000700*  PROFILED BY THE DQM01A / DQM01B DATA-QUALITY PROFILER.         *
000800*                                                                *
000900*  MAXIMUMS SUPPORTED BY THIS RELEASE - 200 DATA ROWS, 20         *
001000*  COLUMNS, 60-BYTE CELL TEXT.  SEE WS-CELL-GRID IN DQM01A.       *
001100*                                                                *
001200*  MAINTENANCE                                                   *
001300*     1987-02-16  RHM  ORIGINAL LAYOUT FOR THE GRID-CELL FEED.    *
001400*     1998-11-30  GWT  Y2K REVIEW - NO DATE-BEARING FIELDS IN     *
001500*                      THIS RECORD, NO CHANGE REQUIRED.           *
001600*     2003-05-19  LDK  WIDENED CELL-VALUE FROM 40 TO 60 BYTES     *
001700*                      TO HOLD LONGER URL AND E-MAIL VALUES.      *
001800******************************************************************
001900 01  DQ-CELL-RECORD.
002000     05  DQ-CELL-ROW-NUM          PIC 9(5).
002100     05  DQ-CELL-COL-NUM          PIC 9(3).
002200     05  DQ-CELL-VALUE            PIC X(60).
002300     05  FILLER                   PIC X(12).
