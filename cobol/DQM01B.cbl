000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.             DQM01B.
000300AUTHOR.                 R H MAGUIRE.
000400INSTALLATION.           IBM LEXINGTON, ADLAB.
000500DATE-WRITTEN.           FEBRUARY 1987.
000600DATE-COMPILED.
000700SECURITY.               NONE.
000800*
000900******************************************************************
001000*  PROGRAM NAME: DQM01B                                          *
001100*                                                                *
001200*  FUNCTION OF THIS COMPILE UNIT:                                *
001300*                                                                *
001400*       SUBROUTINE TO CALCULATE COLUMN STATISTICS FOR THE SHEET  *
001500*       DATA-QUALITY PROFILER.                                   *
001600*         - CALLED BY PROGRAM DQM01A, ONCE PER SHEET COLUMN.     *
001700*                                                                *
001800*       GIVEN THE COLUMN'S NON-EMPTY CELL VALUES (RESTAGED       *
001900*       CONTIGUOUSLY BY THE CALLER) AND THE COLUMN'S RESOLVED    *
002000*       TYPE, THIS UNIT COMPUTES WHICHEVER OF THE FOUR           *
002100*       STATISTICS GROUPS APPLY - NUMERIC, TEXT, BOOLEAN, OR     *
002200*       DATE - AND RETURNS THEM IN THE STATISTICS AREA.  A       *
002300*       COLUMN RESOLVED AS MIXED, EMAIL, URL OR PHONE RECEIVES   *
002400*       ONLY THE TEXT-LENGTH STATISTICS.                         *
002500******************************************************************
002600*     AMENDMENT HISTORY                                          *
002700*                                                                *
002800*      DATE         AUTHOR          DESCRIPTION                  *
002900*      --------     ----            -----------------------     *
003000*      1987-02-16   RHM             ORIGINAL PROGRAM - COUNT,    *
003100*                                   MIN, MAX AND AVERAGE ONLY.   *
003200*      1991-06-04   RHM             ADDED MEDIAN AND SAMPLE      *
003300*                                   STANDARD DEVIATION.  REQUEST *
003400*                                   DQ-0091.                     *
003500*      1991-06-18   RHM             ADDED TEXT-LENGTH AND        *
003600*                                   BOOLEAN TRUE/FALSE STATS.    *
003700*                                   REQUEST DQ-0091.             *
003800*      1994-01-09   PDQ             ADDED DATE-GROUP EARLIEST/   *
003900*                                   LATEST CALCULATION.  REQUEST *
004000*                                   DQ-0108.                     *
004100*      1998-11-30   GWT             Y2K REVIEW.  EARLIEST AND    *
004200*                                   LATEST COMPARED AS 10-BYTE   *
004300*                                   ISO TEXT (4-DIGIT YEAR), NO  *
004400*                                   CENTURY WINDOWING REQUIRED.  *
004500*      2006-10-02   LDK             OUTLIER DETECTION ADDED TO   *
004600*                                   100-CALC-NUMERIC-STATS,      *
004700*                                   INTERQUARTILE METHOD.        *
004800*                                   REQUEST DQ-0167.             *
004900*      2009-04-02   SAK             311-TEST-ONE-SPELLING WAS    *
005000*                                   MATCHING ON THE FIRST 4      *
005100*                                   BYTES ONLY - "TRUEISH" SCORED *
005200*                                   AS TRUE.  NOW REQUIRES AN    *
005300*                                   EXACT TRIMMED-LENGTH MATCH.  *
005400*                                   REQUEST DQ-0181.             *
005500*      2009-04-09   SAK             110-LOAD-ONE-NUMBER WAS      *
005600*                                   COUNTING UNPARSEABLE CELLS   *
005700*                                   AS ZERO INSTEAD OF SKIPPING  *
005800*                                   THEM; 400-CALC-DATE-STATS    *
005900*                                   COMPARED NON-DATE TEXT AS IF *
006000*                                   IT WERE A VALID DATE.  BOTH  *
006100*                                   NOW SKIP UNPARSEABLE CELLS.  *
006200*                                   REQUEST DQ-0184.             *
006300******************************************************************
006400*     LINKAGE                                                    *
006500*                                                                *
006600*       1: COLUMN VALUE TABLE  (PASSED, NOT CHANGED)             *
006700*       2: NON-EMPTY CELL COUNT FOR THIS COLUMN (PASSED)         *
006800*       3: COLUMN NUMBER (PASSED, FOR MESSAGES ONLY)             *
006900*       4: TOTAL COLUMN COUNT ON THE SHEET (PASSED)              *
007000*       5: COLUMN WORK ENTRY - CARRIES THE RESOLVED TYPE         *
007100*          (PASSED, NOT CHANGED)                                 *
007200*       6: COLUMN STATISTICS AREA (PASSED AND FILLED IN)         *
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.        IBM-370.
007700 OBJECT-COMPUTER.        IBM-370.
007800 SPECIAL-NAMES.
007900     CLASS NUMERIC-SIGN IS '+', '-'.
008000 INPUT-OUTPUT SECTION.
008100*
008200******************************************************************
008300 DATA DIVISION.
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*
008700 01  WS-FIELDS.
008800     05  WS-IX                   PIC 9(5)  COMP  VALUE 0.
008900     05  WS-JX                   PIC 9(5)  COMP  VALUE 0.
009000     05  WS-KX                   PIC 9(5)  COMP  VALUE 0.
009100     05  WS-MID-PT               PIC 9(5)  COMP  VALUE 0.
009200     05  WS-ODD-EVEN-REM         PIC 9     COMP  VALUE 0.
009300     05  WS-SQRT-ITER            PIC 9(2)  COMP  VALUE 0.
009400     05  WS-SQRT-RESULT          PIC S9(9)V9(4) COMP-3 VALUE 0.
009500     05  WS-TEXT-LEN             PIC 9(4)  COMP  VALUE 0.
009600     05  WS-ONE-VALUE-NUM        PIC S9(11)V9(4) COMP-3 VALUE 0.
009700     05  WS-SUM-OF-SQUARES       PIC S9(15)V9(4) COMP-3 VALUE 0.
009800     05  WS-VARIANCE             PIC S9(13)V9(4) COMP-3 VALUE 0.
009900     05  WS-MEAN-DIFF            PIC S9(11)V9(4) COMP-3 VALUE 0.
010000     05  WS-Q1-VAL               PIC S9(11)V9(4) COMP-3 VALUE 0.
010100     05  WS-Q3-VAL               PIC S9(11)V9(4) COMP-3 VALUE 0.
010200     05  WS-IQR-VAL              PIC S9(11)V9(4) COMP-3 VALUE 0.
010300     05  WS-LOW-FENCE            PIC S9(11)V9(4) COMP-3 VALUE 0.
010400     05  WS-HI-FENCE             PIC S9(11)V9(4) COMP-3 VALUE 0.
010500     05  WS-SWAP-NUM             PIC S9(11)V9(4) COMP-3 VALUE 0.
010600     05  WS-SWAP-TEXT            PIC X(60).
010700*
010800*    WORK AREA FOR EDITING A CELL'S TEXT INTO A NUMERIC VALUE.
010900*    COMMAS, A LEADING '$' AND A TRAILING '%' ARE STRIPPED
011000*    BEFORE THE CONVERTED TEXT IS MOVED TO A COMP-3 FIELD.
011100 01  WS-NUM-EDIT-AREA            PIC X(20).
011200 01  WS-NUM-EDIT-TAB REDEFINES WS-NUM-EDIT-AREA.
011300     05  WS-NUM-EDIT-CHAR OCCURS 20 TIMES PIC X.
011400 01  WS-NUM-EDIT-PACKED          PIC S9(11)V9(4).
011500 01  WS-NUM-EDIT-LEN             PIC 9(4) COMP VALUE 0.
011600 01  WS-NUM-EDIT-OUT             PIC X(20).
011700 01  WS-NUM-EDIT-OUT-TAB REDEFINES WS-NUM-EDIT-OUT.
011800     05  WS-NUM-EDIT-OUT-CHAR OCCURS 20 TIMES PIC X.
011900*
012000*    A WORKING COPY OF THE VALUE TABLE, SORTED ASCENDING, USED
012100*    FOR MEDIAN AND THE QUARTILE CALCULATIONS.
012200 01  WS-SORT-NUM-TAB.
012300     05  WS-SORT-NUM OCCURS 200 TIMES
012400                     PIC S9(11)V9(4) COMP-3.
012500 01  WS-SORT-CNT                 PIC 9(5)  COMP  VALUE 0.
012600*
012700 01  WS-BOOL-WORK.
012800     05  WS-BOOL-UPPER           PIC X(60).
012900     05  WS-BOOL-MATCH-SW        PIC X       VALUE 'N'.
013000*
013100*    TRIMMED LENGTH OF WS-BOOL-UPPER, SET BY 312-FIND-BOOL-LEN.
013200*    A STANDALONE WORK COUNTER, NOT PART OF ANY GROUP - REQUEST
013300*    DQ-0181.
013400 77  WS-BOOL-LEN                 PIC 9(3)  COMP  VALUE 0.
013500*
013600*    THE TWO CASE-FOLDED SPELLINGS THAT COUNT AS A TRUE VALUE,
013700*    HELD AS A TABLE SO 310-CLASSIFY-ONE-BOOL CAN SCAN THEM
013800*    RATHER THAN CARRY A SEPARATE IF FOR EACH SPELLING.  THE
013900*    SECOND TABLE BELOW CARRIES EACH SPELLING'S TRUE LENGTH SO
014000*    311-TEST-ONE-SPELLING CAN REQUIRE AN EXACT MATCH RATHER
014100*    THAN JUST MATCHING THE SPELLING'S LEADING CHARACTERS.
014200 01  WS-BOOL-TRUE-LIST.
014300     05  FILLER                  PIC X(4)    VALUE 'TRUE'.
014400     05  FILLER                  PIC X(4)    VALUE 'YES '.
014500 01  WS-BOOL-TRUE-TAB REDEFINES WS-BOOL-TRUE-LIST.
014600     05  WS-BOOL-TRUE-ENTRY OCCURS 2 TIMES PIC X(4).
014700*
014800 01  WS-BOOL-TRUE-LEN-LIST.
014900     05  FILLER                  PIC 9       VALUE 4.
015000     05  FILLER                  PIC 9       VALUE 3.
015100 01  WS-BOOL-TRUE-LEN-TAB REDEFINES WS-BOOL-TRUE-LEN-LIST.
015200     05  WS-BOOL-TRUE-LEN-ENTRY  OCCURS 2 TIMES PIC 9.
015300*
015400*    WS-DATE-OK-SW IS SET BY 415-TEST-ONE-DATE FOR THE VALUE
015500*    CURRENTLY AT LS-COLUMN-VALUE(WS-IX); WS-DATE-FOUND-SW
015600*    REMEMBERS WHETHER 400-CALC-DATE-STATS HAS SEEDED DQ-STAT-
015700*    EARLIEST/LATEST YET FROM A PARSEABLE DATE - REQUEST DQ-0184.
015800 01  WS-DATE-WORK.
015900     05  WS-DATE-OK-SW           PIC X       VALUE 'N'.
016000     05  WS-DATE-FOUND-SW        PIC X       VALUE 'N'.
016100*
016200******************************************************************
016300 LINKAGE SECTION.
016400******************************************************************
016500*
016600 01  LS-COLUMN-VALUES-TAB.
016700     05  LS-COLUMN-VALUE OCCURS 200 TIMES PIC X(60).
016800*
016900 01  LS-VALUE-CNT                PIC 9(5)  COMP.
017000 01  LS-COLUMN-NO                PIC 9(3)  COMP.
017100 01  LS-COLUMN-TOTAL-CNT         PIC 9(3)  COMP.
017200*
017300 01  LS-COLUMN-WORK.
017400     COPY DQCOLWK REPLACING ==01  DQ-COLUMN-WORK.==
017500                         BY ==01  LS-COLUMN-WORK.==.
017600*
017700 01  LS-COLUMN-STATS.
017800     COPY DQCOLST REPLACING ==01  DQ-COLUMN-STATS.==
017900                         BY ==01  LS-COLUMN-STATS.==.
018000*
018100******************************************************************
018200 PROCEDURE DIVISION USING LS-COLUMN-VALUES-TAB, LS-VALUE-CNT,
018300         LS-COLUMN-NO, LS-COLUMN-TOTAL-CNT, LS-COLUMN-WORK,
018400         LS-COLUMN-STATS.
018500******************************************************************
018600*
018700 000-MAIN-PROCESS.
018800     MOVE 'N' TO DQ-STAT-NUMERIC-SW.
018900     MOVE 'N' TO DQ-STAT-OUTLIER-SW.
019000     MOVE 0 TO DQ-STAT-OUTLIER-CNT.
019100*
019200     IF DQ-COL-TYPE = 'INTEGER' OR DQ-COL-TYPE = 'FLOAT'
019300        OR DQ-COL-TYPE = 'PERCENTAGE'
019400        OR DQ-COL-TYPE = 'CURRENCY'
019500         PERFORM 100-CALC-NUMERIC-STATS THRU 100-EXIT.
019600*
019700     PERFORM 200-CALC-TEXT-STATS.
019800*
019900     IF DQ-COL-TYPE = 'BOOLEAN'
020000         PERFORM 300-CALC-BOOLEAN-STATS.
020100*
020200     IF DQ-COL-TYPE = 'DATE' OR DQ-COL-TYPE = 'DATETIME'
020300         PERFORM 400-CALC-DATE-STATS.
020400*
020500     GOBACK.
020600*
020700******************************************************************
020800*        NUMERIC STATISTICS                                      *
020900******************************************************************
021000*    MIN, MAX, SUM, MEAN, MEDIAN, SAMPLE STANDARD DEVIATION, AND
021100*    INTERQUARTILE-RANGE OUTLIER COUNT (OUTLIERS ONLY COUNTED
021200*    WHEN THE COLUMN HAS AT LEAST FOUR VALUES).
021300 100-CALC-NUMERIC-STATS.
021400     MOVE 'Y' TO DQ-STAT-NUMERIC-SW.
021500     MOVE 0 TO WS-SORT-CNT.
021600     MOVE 0 TO DQ-STAT-SUM-VAL.
021700*
021800     PERFORM 110-LOAD-ONE-NUMBER
021900         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > LS-VALUE-CNT.
022000*
022100     IF WS-SORT-CNT = 0
022200         MOVE 0 TO DQ-STAT-MIN-VAL
022300         MOVE 0 TO DQ-STAT-MAX-VAL
022400         MOVE 0 TO DQ-STAT-MEAN-VAL
022500         MOVE 0 TO DQ-STAT-MEDIAN-VAL
022600         MOVE 0 TO DQ-STAT-STDDEV-VAL
022700         GO TO 100-EXIT.
022800*
022900     PERFORM 120-SORT-OUTER
023000         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-SORT-CNT.
023100*
023200     MOVE WS-SORT-NUM(1) TO DQ-STAT-MIN-VAL.
023300     MOVE WS-SORT-NUM(WS-SORT-CNT) TO DQ-STAT-MAX-VAL.
023400     COMPUTE DQ-STAT-MEAN-VAL ROUNDED =
023500         DQ-STAT-SUM-VAL / WS-SORT-CNT.
023600*
023700     PERFORM 130-FIND-MEDIAN.
023800     PERFORM 140-CALC-STDDEV.
023900*
024000     IF WS-SORT-CNT >= 4
024100         PERFORM 150-COUNT-OUTLIERS.
024200 100-EXIT.
024300     EXIT.
024400*
024500*    CONVERTS ONE CELL'S TEXT TO A PACKED NUMBER AND ADDS IT TO
024600*    THE SORT-WORK TABLE AND THE RUNNING SUM.  A CELL THAT EDITS
024700*    TO NO DIGITS AT ALL (WS-JX LEFT AT ZERO BY 160-EDIT-TEXT-
024800*    TO-NUMBER) IS UNPARSEABLE, NOT A ZERO VALUE, AND MUST DROP
024900*    OUT OF N ENTIRELY RATHER THAN BE COUNTED AS 0 - REQUEST
025000*    DQ-0184.
025100 110-LOAD-ONE-NUMBER.
025200     PERFORM 160-EDIT-TEXT-TO-NUMBER.
025300     IF WS-JX > 0
025400         ADD 1 TO WS-SORT-CNT
025500         MOVE WS-ONE-VALUE-NUM TO WS-SORT-NUM(WS-SORT-CNT)
025600         ADD WS-ONE-VALUE-NUM TO DQ-STAT-SUM-VAL.
025700*
025800*    SELECTION SORT OF WS-SORT-NUM-TAB ASCENDING (SWAP ONLY WHEN
025900*    STRICTLY OUT OF ORDER).
026000 120-SORT-OUTER.
026100     PERFORM 121-SORT-INNER
026200         VARYING WS-JX FROM WS-IX BY 1 UNTIL WS-JX > WS-SORT-CNT.
026300*
026400 121-SORT-INNER.
026500     IF WS-SORT-NUM(WS-JX) < WS-SORT-NUM(WS-IX)
026600         MOVE WS-SORT-NUM(WS-IX) TO WS-SWAP-NUM
026700         MOVE WS-SORT-NUM(WS-JX) TO WS-SORT-NUM(WS-IX)
026800         MOVE WS-SWAP-NUM        TO WS-SORT-NUM(WS-JX).
026900*
027000*    MEDIAN OF THE SORTED TABLE - MIDDLE VALUE WHEN ODD, AVERAGE
027100*    OF THE TWO MIDDLE VALUES WHEN EVEN.
027200 130-FIND-MEDIAN.
027300     DIVIDE WS-SORT-CNT BY 2 GIVING WS-MID-PT
027400         REMAINDER WS-ODD-EVEN-REM.
027500     IF WS-ODD-EVEN-REM = 1
027600         MOVE WS-SORT-NUM(WS-MID-PT + 1) TO DQ-STAT-MEDIAN-VAL
027700     ELSE
027800         COMPUTE DQ-STAT-MEDIAN-VAL ROUNDED =
027900             (WS-SORT-NUM(WS-MID-PT) +
028000              WS-SORT-NUM(WS-MID-PT + 1)) / 2.
028100*
028200*    SAMPLE STANDARD DEVIATION (DIVISOR N-1, ZERO WHEN N=1).
028300*    SQUARE ROOT OF THE VARIANCE IS EXTRACTED BY 142-SQUARE-ROOT
028400*    BELOW, A FIXED-COUNT NEWTON APPROXIMATION - THIS COMPILER
028500*    HAS NO BUILT-IN SQUARE ROOT VERB.
028600 140-CALC-STDDEV.
028700     MOVE 0 TO WS-SUM-OF-SQUARES.
028800     PERFORM 141-ADD-ONE-SQUARE
028900         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-SORT-CNT.
029000     IF WS-SORT-CNT < 2
029100         MOVE 0 TO DQ-STAT-STDDEV-VAL
029200     ELSE
029300         COMPUTE WS-VARIANCE ROUNDED =
029400             WS-SUM-OF-SQUARES / (WS-SORT-CNT - 1)
029500         PERFORM 142-SQUARE-ROOT
029600         MOVE WS-SQRT-RESULT TO DQ-STAT-STDDEV-VAL.
029700*
029800 141-ADD-ONE-SQUARE.
029900     COMPUTE WS-MEAN-DIFF = WS-SORT-NUM(WS-IX) - DQ-STAT-MEAN-VAL.
030000     COMPUTE WS-SUM-OF-SQUARES =
030100         WS-SUM-OF-SQUARES + (WS-MEAN-DIFF * WS-MEAN-DIFF).
030200*
030300*    SQUARE ROOT OF WS-VARIANCE BY NEWTON'S METHOD - 15 FIXED
030400*    ITERATIONS, WHICH CONVERGES WELL PAST THE FOUR DECIMAL
030500*    PLACES CARRIED BY THE STATISTICS RECORD.  ZERO AND
030600*    NEGATIVE INPUTS (ROUNDING NOISE ON A SINGLE-VALUE COLUMN)
030700*    RETURN ZERO.
030800 142-SQUARE-ROOT.
030900     MOVE 0 TO WS-SQRT-RESULT.
031000     IF WS-VARIANCE > 0
031100         COMPUTE WS-SQRT-RESULT ROUNDED = WS-VARIANCE / 2
031200         MOVE 0 TO WS-SQRT-ITER
031300         PERFORM 143-SQRT-ITERATION
031400             VARYING WS-SQRT-ITER FROM 1 BY 1
031500             UNTIL WS-SQRT-ITER > 15.
031600*
031700 143-SQRT-ITERATION.
031800     COMPUTE WS-SQRT-RESULT ROUNDED =
031900         (WS-SQRT-RESULT + (WS-VARIANCE / WS-SQRT-RESULT)) / 2.
032000*
032100*    INTERQUARTILE-RANGE OUTLIER COUNT - A VALUE IS AN OUTLIER
032200*    WHEN IT FALLS BELOW Q1 - 1.5*IQR OR ABOVE Q3 + 1.5*IQR.
032300 150-COUNT-OUTLIERS.
032400     DIVIDE WS-SORT-CNT BY 4 GIVING WS-MID-PT.
032500     MOVE WS-SORT-NUM(WS-MID-PT + 1) TO WS-Q1-VAL.
032600     COMPUTE WS-KX = WS-SORT-CNT - WS-MID-PT.
032700     MOVE WS-SORT-NUM(WS-KX) TO WS-Q3-VAL.
032800     COMPUTE WS-IQR-VAL = WS-Q3-VAL - WS-Q1-VAL.
032900     COMPUTE WS-LOW-FENCE = WS-Q1-VAL - (WS-IQR-VAL * 1.5).
033000     COMPUTE WS-HI-FENCE  = WS-Q3-VAL + (WS-IQR-VAL * 1.5).
033100*
033200     PERFORM 151-TEST-ONE-OUTLIER
033300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-SORT-CNT.
033400     IF DQ-STAT-OUTLIER-CNT > 0
033500         MOVE 'Y' TO DQ-STAT-OUTLIER-SW.
033600*
033700 151-TEST-ONE-OUTLIER.
033800     IF WS-SORT-NUM(WS-IX) < WS-LOW-FENCE
033900        OR WS-SORT-NUM(WS-IX) > WS-HI-FENCE
034000         ADD 1 TO DQ-STAT-OUTLIER-CNT.
034100*
034200*    EDITS LS-COLUMN-VALUE(WS-IX) INTO WS-ONE-VALUE-NUM, FIRST
034300*    STRIPPING A LEADING '$', A TRAILING '%' AND ANY COMMAS.
034400 160-EDIT-TEXT-TO-NUMBER.
034500     MOVE SPACES TO WS-NUM-EDIT-AREA.
034600     MOVE LS-COLUMN-VALUE(WS-IX)(1:20) TO WS-NUM-EDIT-AREA.
034700     MOVE 0 TO WS-NUM-EDIT-LEN.
034800     PERFORM 161-FIND-EDIT-LEN
034900         VARYING WS-KX FROM 20 BY -1
035000         UNTIL WS-KX = 0 OR WS-NUM-EDIT-LEN NOT = 0.
035100*
035200     MOVE SPACES TO WS-NUM-EDIT-OUT.
035300     MOVE 0 TO WS-JX.
035400     PERFORM 162-COPY-ONE-EDIT-CHAR
035500         VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > WS-NUM-EDIT-LEN.
035600*
035700     MOVE 0 TO WS-ONE-VALUE-NUM.
035800     IF WS-JX > 0
035900         MOVE WS-NUM-EDIT-OUT(1:WS-JX) TO WS-NUM-EDIT-PACKED
036000         MOVE WS-NUM-EDIT-PACKED TO WS-ONE-VALUE-NUM.
036100*
036200 161-FIND-EDIT-LEN.
036300     IF WS-NUM-EDIT-CHAR(WS-KX) NOT = SPACE
036400         MOVE WS-KX TO WS-NUM-EDIT-LEN.
036500*
036600 162-COPY-ONE-EDIT-CHAR.
036700     IF WS-NUM-EDIT-CHAR(WS-KX) NUMERIC
036800        OR WS-NUM-EDIT-CHAR(WS-KX) = '+'
036900        OR WS-NUM-EDIT-CHAR(WS-KX) = '-'
037000        OR WS-NUM-EDIT-CHAR(WS-KX) = '.'
037100         ADD 1 TO WS-JX
037200         MOVE WS-NUM-EDIT-CHAR(WS-KX) TO WS-NUM-EDIT-OUT-CHAR(WS-JX).
037300*
037400******************************************************************
037500*        TEXT STATISTICS                                         *
037600******************************************************************
037700*    MINIMUM, MAXIMUM AND AVERAGE CELL LENGTH.  CALCULATED FOR
037800*    EVERY RESOLVED TYPE SO THE COLUMN ANALYSIS LINE ALWAYS HAS
037900*    SOMETHING TO PRINT, BUT PARTICULARLY MEANINGFUL FOR TEXT,
038000*    EMAIL, URL AND PHONE COLUMNS.
038100 200-CALC-TEXT-STATS.
038200     MOVE 0 TO DQ-STAT-MIN-LEN.
038300     MOVE 0 TO DQ-STAT-MAX-LEN.
038400     MOVE 0 TO WS-SORT-CNT.
038500*
038600     PERFORM 210-MEASURE-ONE-VALUE
038700         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > LS-VALUE-CNT.
038800*
038900     IF LS-VALUE-CNT = 0
039000         MOVE 0 TO DQ-STAT-AVG-LEN
039100     ELSE
039200         COMPUTE DQ-STAT-AVG-LEN ROUNDED =
039300             WS-SORT-CNT / LS-VALUE-CNT.
039400 200-EXIT.
039500     EXIT.
039600*
039700 210-MEASURE-ONE-VALUE.
039800     MOVE 0 TO WS-TEXT-LEN.
039900     PERFORM 211-FIND-VALUE-LEN
040000         VARYING WS-KX FROM 60 BY -1
040100         UNTIL WS-KX = 0 OR WS-TEXT-LEN NOT = 0.
040200     ADD WS-TEXT-LEN TO WS-SORT-CNT.
040300     IF DQ-STAT-MIN-LEN = 0 OR WS-TEXT-LEN < DQ-STAT-MIN-LEN
040400         MOVE WS-TEXT-LEN TO DQ-STAT-MIN-LEN.
040500     IF WS-TEXT-LEN > DQ-STAT-MAX-LEN
040600         MOVE WS-TEXT-LEN TO DQ-STAT-MAX-LEN.
040700*
040800 211-FIND-VALUE-LEN.
040900     IF LS-COLUMN-VALUE(WS-IX)(WS-KX:1) NOT = SPACE
041000         MOVE WS-KX TO WS-TEXT-LEN.
041100*
041200******************************************************************
041300*        BOOLEAN STATISTICS                                      *
041400******************************************************************
041500*    TRUE/FALSE COUNT AND TRUE PERCENTAGE.  'TRUE' AND 'YES'
041600*    (CASE-INSENSITIVE) COUNT AS TRUE; EVERY OTHER NON-EMPTY
041700*    VALUE COUNTS AS FALSE.
041800 300-CALC-BOOLEAN-STATS.
041900     MOVE 0 TO DQ-STAT-TRUE-CNT.
042000     MOVE 0 TO DQ-STAT-FALSE-CNT.
042100     PERFORM 310-CLASSIFY-ONE-BOOL
042200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > LS-VALUE-CNT.
042300     IF LS-VALUE-CNT = 0
042400         MOVE 0 TO DQ-STAT-TRUE-PCT
042500     ELSE
042600         COMPUTE DQ-STAT-TRUE-PCT ROUNDED =
042700             (DQ-STAT-TRUE-CNT * 100) / LS-VALUE-CNT.
042800*
042900 310-CLASSIFY-ONE-BOOL.
043000     MOVE SPACES TO WS-BOOL-UPPER.
043100     MOVE LS-COLUMN-VALUE(WS-IX) TO WS-BOOL-UPPER.
043200     INSPECT WS-BOOL-UPPER CONVERTING
043300         'abcdefghijklmnopqrstuvwxyz'
043400         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
043500     MOVE 0 TO WS-BOOL-LEN.
043600     PERFORM 312-FIND-BOOL-LEN
043700         VARYING WS-KX FROM 60 BY -1
043800         UNTIL WS-KX = 0 OR WS-BOOL-LEN NOT = 0.
043900     MOVE 'N' TO WS-BOOL-MATCH-SW.
044000     PERFORM 311-TEST-ONE-SPELLING
044100         VARYING WS-JX FROM 1 BY 1
044200         UNTIL WS-JX > 2 OR WS-BOOL-MATCH-SW = 'Y'.
044300     IF WS-BOOL-MATCH-SW = 'Y'
044400         ADD 1 TO DQ-STAT-TRUE-CNT
044500     ELSE
044600         ADD 1 TO DQ-STAT-FALSE-CNT.
044700*
044800*    AN EXACT MATCH ONLY - WS-BOOL-LEN MUST EQUAL THE SPELLING'S
044900*    OWN LENGTH, NOT JUST AGREE ON ITS LEADING CHARACTERS, SO A
045000*    VALUE LIKE "TRUEISH" NO LONGER SCORES AS TRUE.  REQUEST
045100*    DQ-0181.
045200 311-TEST-ONE-SPELLING.
045300     IF WS-BOOL-LEN = WS-BOOL-TRUE-LEN-ENTRY(WS-JX)
045400         AND WS-BOOL-UPPER(1:WS-BOOL-TRUE-LEN-ENTRY(WS-JX)) =
045500             WS-BOOL-TRUE-ENTRY(WS-JX)(1:WS-BOOL-TRUE-LEN-ENTRY(WS-JX))
045600         MOVE 'Y' TO WS-BOOL-MATCH-SW.
045700*
045800*    BACKWARD SCAN FOR THE LAST NON-BLANK BYTE, THE SAME IDIOM
045900*    211-FIND-VALUE-LEN USES FOR THE TEXT-STATISTICS LENGTH SCAN.
046000 312-FIND-BOOL-LEN.
046100     IF WS-BOOL-UPPER(WS-KX:1) NOT = SPACE
046200         MOVE WS-KX TO WS-BOOL-LEN.
046300*
046400******************************************************************
046500*        DATE STATISTICS                                         *
046600******************************************************************
046700*    EARLIEST AND LATEST VALUE, COMPARED AS TEXT - THE ISO 8601
046800*    DATE SHAPE COMPARES CORRECTLY LEFT TO RIGHT AS PLAIN TEXT,
046900*    SO NO DATE ARITHMETIC IS NEEDED.  A VALUE THAT DOES NOT
047000*    MATCH THE YYYY-MM-DD SHAPE IS UNPARSEABLE AND IS SKIPPED BY
047100*    415-TEST-ONE-DATE BELOW RATHER THAN LET IT SEED OR COMPARE
047200*    AS IF IT WERE A VALID DATE - REQUEST DQ-0184.
047300 400-CALC-DATE-STATS.
047400     MOVE SPACES TO DQ-STAT-EARLIEST.
047500     MOVE SPACES TO DQ-STAT-LATEST.
047600     MOVE 'N' TO WS-DATE-FOUND-SW.
047700     IF LS-VALUE-CNT = 0
047800         GO TO 400-EXIT.
047900*
048000     PERFORM 410-COMPARE-ONE-DATE
048100         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > LS-VALUE-CNT.
048200 400-EXIT.
048300     EXIT.
048400*
048500 410-COMPARE-ONE-DATE.
048600     PERFORM 415-TEST-ONE-DATE.
048700     IF WS-DATE-OK-SW = 'Y'
048800         PERFORM 416-APPLY-ONE-DATE.
048900*
049000 416-APPLY-ONE-DATE.
049100     IF WS-DATE-FOUND-SW = 'N'
049200         MOVE LS-COLUMN-VALUE(WS-IX)(1:10) TO DQ-STAT-EARLIEST
049300         MOVE LS-COLUMN-VALUE(WS-IX)(1:10) TO DQ-STAT-LATEST
049400         MOVE 'Y' TO WS-DATE-FOUND-SW
049500     ELSE
049600         PERFORM 417-COMPARE-MIN-MAX.
049700*
049800 417-COMPARE-MIN-MAX.
049900     IF LS-COLUMN-VALUE(WS-IX)(1:10) < DQ-STAT-EARLIEST
050000         MOVE LS-COLUMN-VALUE(WS-IX)(1:10) TO DQ-STAT-EARLIEST.
050100     IF LS-COLUMN-VALUE(WS-IX)(1:10) > DQ-STAT-LATEST
050200         MOVE LS-COLUMN-VALUE(WS-IX)(1:10) TO DQ-STAT-LATEST.
050300*
050400*    A DATE VALUE MUST BE EXACTLY YYYY-MM-DD - FOUR DIGITS, A
050500*    DASH, TWO DIGITS, A DASH, TWO DIGITS - OR IT IS TREATED AS
050600*    UNPARSEABLE AND LEFT OUT OF THE EARLIEST/LATEST COMPARISON.
050700 415-TEST-ONE-DATE.
050800     MOVE 'N' TO WS-DATE-OK-SW.
050900     IF LS-COLUMN-VALUE(WS-IX)(1:4) NUMERIC
051000        AND LS-COLUMN-VALUE(WS-IX)(5:1) = '-'
051100        AND LS-COLUMN-VALUE(WS-IX)(6:2) NUMERIC
051200        AND LS-COLUMN-VALUE(WS-IX)(8:1) = '-'
051300        AND LS-COLUMN-VALUE(WS-IX)(9:2) NUMERIC
051400         MOVE 'Y' TO WS-DATE-OK-SW.
